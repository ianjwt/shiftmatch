000100*    ------------------------------------------------------               
000200*    SHF  - OPEN WORK SHIFT RECORD (SHFFILE), 142 BYTES.                  
000300*    ONE ENTRY PER OPEN WORK SHIFT CARRIED ON THE NIGHTLY                 
000400*    QUICKMATCH RUN.  BUILT BY THE PORTAL EXTRACT JOB                     
000500*    UPSTREAM OF SHFMATCH-NEW.                                            
000600*    ------------------------------------------------------               
000700     05  SHF-ID                  PIC X(09).                               
000800     05  SHF-DAY                 PIC X(09).                               
000900     05  SHF-DATE                PIC X(10).                               
001000     05  SHF-TIME-RAW            PIC X(17).                               
001100     05  SHF-TIMESLOT            PIC X(09).                               
001200     05  SHF-COMMITTEE           PIC X(15).                               
001300     05  SHF-DESC                PIC X(60).                               
001400     05  SHF-SLOTS               PIC 9(02).                               
001500     05  SHF-STATUS              PIC X(11).                               
001600*    RESERVE FOR FUTURE PORTAL FIELDS -- ZERO-WIDTH VIEW,                 
001700*    DOES NOT CHANGE THE 142-BYTE RECORD LENGTH.                          
001800     05  FILLER REDEFINES SHF-STATUS                                      
001900                                 PIC X(11).                               
