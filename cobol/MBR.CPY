000100*    ------------------------------------------------------               
000200*    MBR  - CO-OP MEMBER MAIL-SHIFT SUBSCRIBER RECORD                     
000300*    (MBRFILE), 545 BYTES.  ONE ENTRY PER MEMBER SIGNED UP                
000400*    FOR THE NIGHTLY QUICKMATCH MAILING.                                  
000500*    ------------------------------------------------------               
000600     05  MBR-EMAIL               PIC X(40).                               
000700     05  MBR-NUMBER               PIC X(10).                              
000800     05  MBR-DAY-COUNT           PIC 9(01).                               
000900     05  MBR-DAY-TAB OCCURS 7 TIMES.                                      
001000         10  MBR-DAYS            PIC X(09).                               
001100     05  MBR-TIME-COUNT          PIC 9(01).                               
001200     05  MBR-TIME-TAB OCCURS 4 TIMES.                                     
001300         10  MBR-TIMES           PIC X(09).                               
001400     05  MBR-COMM-COUNT          PIC 9(02).                               
001500     05  MBR-COMM-TAB OCCURS 13 TIMES.                                    
001600         10  MBR-COMMITTEES      PIC X(15).                               
001700     05  MBR-EXCL-COUNT          PIC 9(02).                               
001800     05  MBR-EXCL-TAB OCCURS 13 TIMES.                                    
001900         10  MBR-EXCLUDED        PIC X(15).                               
002000*    RESERVE FOR FUTURE PREFERENCE FIELDS -- ZERO-WIDTH                   
002100*    VIEW, DOES NOT CHANGE THE 545-BYTE RECORD LENGTH.                    
002200     05  FILLER REDEFINES MBR-EXCL-TAB                                    
002300                                 PIC X(195).                              
