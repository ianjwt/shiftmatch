000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID. SHFMATCH-NEW.                                                
000300 AUTHOR. J. CLENDENING.                                                   
000400 INSTALLATION. DATA PROCESSING SERVICES INC.                              
000500 DATE-WRITTEN. 04/02/91.                                                  
000600 DATE-COMPILED. 04/02/91.                                                 
000700 SECURITY. NONE.                                                          
000800*REMARKS AND MODIFICATIONS.                                               
000900*****************************************************************         
001000* REMARKS:                                                                
001100* NIGHTLY QUICKMATCH RUN FOR THE CO-OP WORK-SHIFT MAILING.                
001200* READS THE OPEN-SHIFT EXTRACT AND THE MEMBER SUBSCRIBER                  
001300* FILE, SCORES EVERY OPEN SHIFT AGAINST EACH MEMBER'S                     
001400* STANDING PREFERENCES, AND PRINTS THE TOP-5 SHIFT MATCH                  
001500* REPORT MAILED OUT EACH MORNING.  REPLACES THE OLD                       
001600* SCREEN-SCRAPE JOB THAT RAN AGAINST THE SIGN-UP PORTAL.                  
001700*                                                                         
001800*****************************************************************         
001900*  MODIFICATION HISTORY:                                                  
002000*                                                                         
002100*   WRITTEN:  04/02/1991                                                  
002200*   PROGRAMMER: J. CLENDENING                                             
002300*   MODIFICATION: ORIGINAL VERSION OF SHFMATCH-NEW, WRITTEN               
002400*                 TO REPLACE THE PORTAL CRAWLER JOB.  BUILDS              
002500*                 THE QUICKMATCH SCORE AND THE TOP-5 REPORT.              
002600*                                                                         
002700*   MODIFIED: 09/14/1992                                                  
002800*   PROGRAMMER: J. CLENDENING                                             
002900*   MODIFICATION: ADDED THE EXCLUDED-COMMITTEE FILTER (REQ                
003000*                 FROM THE MEMBERSHIP COMMITTEE, TICKET                   
003100*                 CO-114).  SHIFTS IN A MEMBER'S EXCLUDED                 
003200*                 LIST NO LONGER SCORE OR PRINT.                          
003300*                                                                         
003400*   MODIFIED: 02/03/1993                                                  
003500*   PROGRAMMER: R HALVERSEN                                               
003600*   MODIFICATION: RAISED SHIFT TABLE FROM 100 TO 200 ENTRIES,             
003700*                 EXTRACT WAS RUNNING OVER ON SATURDAYS.                  
003800*                                                                         
003900*   MODIFIED: 06/21/1994                                                  
004000*   PROGRAMMER: J. CLENDENING                                             
004100*   MODIFICATION: FUZZY COMMITTEE MATCH ADDED (CO-166) SO A               
004200*                 SLOPPY COMMITTEE NAME FROM THE PORTAL STILL             
004300*                 LINES UP WITH THE 13 STANDING COMMITTEES.               
004400*                                                                         
004500*   MODIFIED: 11/02/1996                                                  
004600*   PROGRAMMER: T MASON                                                   
004700*   MODIFICATION: LATE-EVENING PENALTY ADDED PER BOARD REQUEST            
004800*                 -- SHIFTS STARTING AT OR AFTER 9 PM NOW TAKE            
004900*                 A 10 PERCENT HIT.  TICKET CO-201.                       
005000*                                                                         
005100*   MODIFIED: 08/17/1998                                                  
005200*   PROGRAMMER: J. CLENDENING                                             
005300*   MODIFICATION: Y2K SCAN OF THIS PROGRAM -- NO 2-DIGIT YEAR             
005400*                 STORAGE FOUND EXCEPT THE RUN-DATE HEADER,               
005500*                 WHICH IS DISPLAY-ONLY.  NO CHANGE REQUIRED.             
005600*                                                                         
005700*   MODIFIED: 01/06/1999                                                  
005800*   PROGRAMMER: J. CLENDENING                                             
005900*   MODIFICATION: Y2K SIGN-OFF -- CONFIRMED RUN-DATE HEADER               
006000*                 PRINTS CORRECTLY FOR CENTURY ROLLOVER.  RAN             
006100*                 PARALLEL AGAINST 01/01/2000 TEST DATE.          JC0199  
006200*                                                                         
006300*   MODIFIED: 05/30/2001                                                  
006400*   PROGRAMMER: R HALVERSEN                                               
006500*   MODIFICATION: TOP-5 SELECTION REWRITTEN TO STOP SHORT WHEN            
006600*                 FEWER THAN 5 SHIFTS SURVIVE THE EXCLUDED-               
006700*                 COMMITTEE FILTER (WAS PRINTING BLANK RANKS).            
006800*                                                                         
006900*   MODIFIED: 03/11/2003                                                  
007000*   PROGRAMMER: T MASON                                                   
007100*   MODIFICATION: ADDED THE SKIPPED-SUBSCRIBER COUNT TO THE               
007200*                 CONTROL TOTALS PER THE AUDIT COMMITTEE.                 
007300*                                                                         
007400*   MODIFIED: 07/19/2004                                                  
007500*   PROGRAMMER: R HALVERSEN                                               
007600*   MODIFICATION: DAY-NORMALIZER WAS COMPARING THE SHIFT DAY              
007700*                 AGAINST THE UPPER-CASE DAY TABLE WITHOUT                
007800*                 FOLDING CASE FIRST -- EVERY MIXED-CASE DAY              
007900*                 FELL THROUGH TO THE PREFIX FALLBACK AND CAME            
008000*                 BACK SHOUTING.  FOLDED WS-SHF-DAY TO A SCRATCH          
008100*                 FIELD BEFORE THE EXACT COMPARE (TICKET                  
008200*                 CO-233) AND SPLIT THE DAY TABLE SO THE                  
008300*                 PREFIX FALLBACK NOW WRITES BACK FROM A MIXED-           
008400*                 CASE COPY INSTEAD OF THE ALL-CAPS ONE.                  
008500*                                                                         
008600*   MODIFIED: 02/02/2006                                                  
008700*   PROGRAMMER: T MASON                                                   
008800*   MODIFICATION: EXPANDED THE IN-LINE REMARKS THROUGH THE                
008900*                 SCORING AND REPORT-WRITER PARAGRAPHS AFTER              
009000*                 R HALVERSEN'S DAY-NORMALIZER FIX TOOK TWO               
009100*                 DAYS TO TRACK DOWN.  NO LOGIC CHANGED.                  
009200*                                                                         
009300*   MODIFIED: 04/14/2008                                                  
009400*   PROGRAMMER: R HALVERSEN                                               
009500*   MODIFICATION: SLOTS-AVAILABLE COLUMN CAME BACK NON-NUMERIC            
009600*                 ON A HANDFUL OF EXTRACT ROWS AFTER THE PORTAL'S         
009700*                 SPRING RELEASE (TICKET CO-249) -- SCORE-SLOTS-          
009800*                 PARA WAS BOMBING ON THE COMPUTE.  ADDED THE             
009900*                 REDEFINED ALPHA VIEW SO A BAD ROW PRINTS                
010000*                 "SLOTS UNKNOWN" INSTEAD OF ABENDING THE WHOLE           
010100*                 NIGHT'S RUN.                                            
010200*                                                                         
010300*   MODIFIED: 11/09/2010                                                  
010400*   PROGRAMMER: T MASON                                                   
010500*   MODIFICATION: OPERATIONS ASKED FOR A CLEARER TRAIL THROUGH            
010600*                 THE SCORING PARAGRAPHS AFTER A SECOND OPEN              
010700*                 TICKET (CO-262) TURNED OUT TO BE A REPORTING            
010800*                 MISUNDERSTANDING, NOT A BUG -- A MEMBER WITH NO         
010900*                 COMMITTEE PREFERENCES ON FILE IS SUPPOSED TO            
011000*                 SHOW NO COMMITTEE ADJUSTMENT AT ALL.  ADDED             
011100*                 REMARKS AT EACH SCORE FACTOR EXPLAINING WHEN            
011200*                 IT DOES AND DOES NOT FIRE.  NO LOGIC CHANGED.           
011300*                                                                         
011400*   MODIFIED: 03/25/2013                                                  
011500*   PROGRAMMER: T MASON                                                   
011600*   MODIFICATION: AUDIT COMMITTEE ASKED THAT EVERY BATCH                  
011700*                 PROGRAM IN THE CO-OP SUITE CARRY ENOUGH                 
011800*                 IN-LINE REMARKS FOR SOMEONE OUTSIDE DATA                
011900*                 PROCESSING TO FOLLOW A PRINTOUT LISTING                 
012000*                 WITHOUT SITTING WITH A PROGRAMMER (TICKET               
012100*                 CO-271).  ADDED THE PARAGRAPH INDEX, THE                
012200*                 GLOSSARY, THE PRINT-LAYOUT MOCKUP, AND THE              
012300*                 TICKET CROSS-REFERENCE AT THE END OF THE                
012400*                 PROGRAM.  NO LOGIC CHANGED.                             
012500*                                                                         
012600*   MODIFIED:                                                             
012700*   PROGRAMMER:                                                           
012800*   MODIFICATION:                                                         
012900*                                                                         
013000*****************************************************************         
013100 ENVIRONMENT DIVISION.                                                    
013200 CONFIGURATION SECTION.                                                   
013300 SOURCE-COMPUTER. IBM-RS6000.                                             
013400 OBJECT-COMPUTER. IBM-RS6000.                                             
013500*    C01 DRIVES THE PRINTER'S TOP-OF-FORM CHANNEL SO THE                  
013600*    REPORT ALWAYS STARTS PAGE 1 AT THE PHYSICAL TOP OF A                 
013700*    FORM.  UPSI-0 IS THE OPERATOR-SET RERUN SWITCH ON THE                
013800*    RUN CARD -- ON MEANS OPERATIONS IS REPLAYING A NIGHT'S               
013900*    BATCH, OFF IS THE NORMAL NIGHTLY SCHEDULE.  ALPHA-TEXT               
014000*    IS NOT CURRENTLY TESTED BY THIS PROGRAM BUT IS CARRIED               
014100*    HERE PER SHOP STANDARD FOR ANY FUTURE ALPHA-ONLY EDIT.               
014200 SPECIAL-NAMES.                                                           
014300     C01 IS TOP-OF-FORM                                                   
014400     UPSI-0 ON STATUS IS SM-RERUN-REQUESTED                               
014500            OFF STATUS IS SM-NORMAL-RUN                                   
014600     CLASS ALPHA-TEXT IS "A" THRU "Z" "a" THRU "z" SPACE.                 
014700 INPUT-OUTPUT SECTION.                                                    
014800 FILE-CONTROL.                                                            
014900*    ALL THREE LOGICAL NAMES ARE DD-CARD/SYMBOLIC-LINK NAMES              
015000*    RESOLVED AT RUN TIME BY THE JOB STREAM -- SHFIN AND MBRIN            
015100*    POINT AT WHATEVER THE NIGHT'S PORTAL EXTRACT DROPPED,                
015200*    MATCHRPT AT THE SPOOL DATA SET THE MAILING STEP PICKS UP             
015300*    FROM AFTERWARD.  NONE OF THE THREE IS A HARD-CODED PATH              
015400*    IN THIS PROGRAM.                                                     
015500     SELECT SHFFILE ASSIGN TO SHFIN                                       
015600            FILE STATUS IS FL-STATUS                                      
015700            ORGANIZATION IS LINE SEQUENTIAL.                              
015800     SELECT MBRFILE ASSIGN TO MBRIN                                       
015900            FILE STATUS IS FL-STATUS                                      
016000            ORGANIZATION IS LINE SEQUENTIAL.                              
016100     SELECT MATCH-RPT ASSIGN TO MATCHRPT                                  
016200            FILE STATUS IS FL-STATUS                                      
016300            ORGANIZATION IS LINE SEQUENTIAL.                              
016400 DATA DIVISION.                                                           
016500 FILE SECTION.                                                            
016600*    NIGHTLY OPEN-SHIFT EXTRACT OFF THE SIGN-UP PORTAL.  ONE              
016700*    RECORD PER OPEN SHIFT FOR TONIGHT'S RUN -- SEE THE SHF               
016800*    COPYBOOK FOR THE FULL FIELD LAYOUT.                                  
016900 FD  SHFFILE                                                              
017000     RECORDING MODE IS F                                                  
017100     BLOCK CONTAINS 0 RECORDS                                             
017200     LABEL RECORDS ARE STANDARD.                                          
017300 01  SHF-RECORD.                                                          
017400     COPY SHF.                                                            
017500*    CO-OP MEMBER SUBSCRIBER FILE -- ONE RECORD PER MEMBER                
017600*    SIGNED UP FOR THE NIGHTLY SHIFT-MATCH MAILING, CARRYING              
017700*    THEIR STANDING COMMITTEE/DAY/TIME PREFERENCES.  SEE THE              
017800*    MBR COPYBOOK FOR THE FULL FIELD LAYOUT.                              
017900 FD  MBRFILE                                                              
018000     RECORDING MODE IS F                                                  
018100     BLOCK CONTAINS 0 RECORDS                                             
018200     LABEL RECORDS ARE STANDARD.                                          
018300 01  MBR-RECORD.                                                          
018400     COPY MBR.                                                            
018500*    THE PRINTED TOP-5 MATCH REPORT.  ONE LINE-SEQUENTIAL                 
018600*    RECORD PER PRINT LINE, 131 PRINTABLE BYTES PLUS ONE                  
018700*    FILLER BYTE TO ROUND THE RECORD OUT TO AN EVEN WIDTH.                
018800 FD  MATCH-RPT                                                            
018900     RECORDING MODE IS F                                                  
019000     BLOCK CONTAINS 0 RECORDS                                             
019100     LABEL RECORDS ARE STANDARD                                           
019200     DATA RECORD IS LINEPR.                                               
019300 01  LINEPR.                                                              
019400     05  LP-TEXT              PIC X(131).                                 
019500     05  FILLER               PIC X(001).                                 
019600 WORKING-STORAGE SECTION.                                                 
019700*    ------------------------------------------------------               
019800*    NAMING NOTE FOR WHOEVER PICKS THIS UP NEXT: WS- IS THE               
019900*    GENERAL SCRATCH PREFIX SHOP-WIDE, WS-SHF-* MIRRORS THE               
020000*    SHF COPYBOOK'S OWN FIELD NAMES, WS-CAND-*/WS-TOP-* ARE               
020100*    THE TWO SCORING TABLES (ALL CANDIDATES, THEN THE TOP 5               
020200*    KEPT FROM THEM), AND WS-SCAN-*/WS-MERID-* BELONG TO THE              
020300*    RAW-TIME-TEXT PARSER USED BY BOTH THE TIMESLOT BUCKETER              
020400*    AND THE LATE-EVENING SCORER.                                         
020500*    ------------------------------------------------------               
020600*        REPLYX -- OPERATOR ACKNOWLEDGE ON THE SHIFT-TABLE                
020700*        OVERFLOW HALT.  NOT USED ANYWHERE ELSE.  CARRIED AS A            
020800*        77-LEVEL, SHOP STYLE, SINCE IT STANDS ALONE AND ISN'T            
020900*        PART OF ANY LARGER GROUP MOVE.                                   
021000 77  REPLYX                   PIC X      VALUE SPACE.                     
021100 77  FIRST-WRITE              PIC XXX    VALUE "YES".                     
021200*    THE FOUR TABLE-WALKING SUBSCRIPTS BELOW ARE EACH THEIR               
021300*    OWN 77-LEVEL RATHER THAN 05s UNDER A GROUP -- NONE OF                
021400*    THEM IS EVER MOVED OR REFERENCED AS PART OF A LARGER                 
021500*    RECORD, SO THEY GET THE SHOP'S STANDALONE-COUNTER                    
021600*    TREATMENT INSTEAD.                                                   
021700*        X1 -- SUBSCRIPT INTO WS-SHF-TABLE WHILE LOADING.                 
021800 77  X1                       PIC 9(4)   COMP VALUE 0.                    
021900*        X2 -- SUBSCRIPT INTO WS-SHF-TABLE WHILE RANKING                  
022000*        SHIFTS FOR THE CURRENT MEMBER.                                   
022100 77  X2                       PIC 9(4)   COMP VALUE 0.                    
022200*        X3 -- SUBSCRIPT INTO THE TOP-5 CANDIDATE LIST.                   
022300 77  X3                       PIC 9(3)   COMP VALUE 0.                    
022400*        X4 -- SUBSCRIPT USED BY THE SELECTION-SORT SCAN.                 
022500 77  X4                       PIC 9(3)   COMP VALUE 0.                    
022600*        PGCT/LNCT -- PAGE AND LINE COUNTERS FOR THE PRINTED              
022700*        REPORT, TESTED BY PAGE-BREAK-CHECK-PARA.  ALSO KEPT              
022800*        AS STANDALONE 77s, SAME REASONING AS THE SUBSCRIPTS              
022900*        ABOVE.                                                           
023000 77  PGCT                     PIC 9(3)   COMP VALUE 0.                    
023100 77  LNCT                     PIC 9(3)   COMP VALUE 0.                    
023200*    GENERAL WORK FIELDS -- FILE STATUS AND THE RUN'S CONTROL-            
023300*    TOTAL COUNTERS.  KEPT AS ONE FLAT GROUP SINCE THAT IS HOW            
023400*    ZMA33PRA CARRIED ITS OWN WORK FIELDS.                                
023500 01  WORK-FIELDS.                                                         
023600*        FL-STATUS -- SET BY EVERY OPEN/READ/WRITE AGAINST ALL            
023700*        THREE FILES.  A "00" IS THE ONLY VALUE THIS JOB EVER             
023800*        EXPECTS TO SEE; SINCE ALL THREE FILES COME OFF THE               
023900*        SAME OVERNIGHT EXTRACT STEP, A NONZERO STATUS HERE               
024000*        MEANS THE EXTRACT STEP ITSELF FAILED UPSTREAM AND                
024100*        SHOULD HAVE ALREADY STOPPED THE JOB STREAM BEFORE                
024200*        THIS PROGRAM EVER STARTED.                                       
024300     05  FL-STATUS            PIC XX     VALUE SPACE.                     
024400*        CONTROL TOTALS PRINTED AT END OF RUN.                            
024500     05  WS-SUB-READ          PIC 9(5)   COMP VALUE 0.                    
024600     05  WS-RPT-PROD          PIC 9(5)   COMP VALUE 0.                    
024700     05  WS-SUB-SKIP          PIC 9(5)   COMP VALUE 0.                    
024800     05  WS-SHF-LOAD-CT       PIC 9(4)   COMP VALUE 0.                    
024900     05  WS-MATCH-WRITE-CT    PIC 9(6)   COMP VALUE 0.                    
025000*        WS-CAND-CT -- HOW MANY NON-EXCLUDED CANDIDATE SHIFTS             
025100*        WERE BUILT AND SCORED FOR THE CURRENT MEMBER.                    
025200     05  WS-CAND-CT           PIC 9(4)   COMP VALUE 0.                    
025300*        WS-TOP-CT -- HOW MANY OF THOSE CANDIDATES SURVIVED               
025400*        INTO THE TOP-5 LIST (CAN BE FEWER THAN 5).                       
025500     05  WS-TOP-CT            PIC 9(2)   COMP VALUE 0.                    
025600     05  WS-RANK-K            PIC 9(3)   COMP VALUE 0.                    
025700*        WS-BEST-SCORE/WS-BEST-IDX -- CARRY THE RUNNING BEST              
025800*        CANDIDATE FOUND SO FAR DURING ONE SELECTION-SORT PASS.           
025900     05  WS-BEST-SCORE        PIC S9(4)  COMP VALUE 0.                    
026000     05  WS-BEST-IDX          PIC 9(4)   COMP VALUE 0.                    
026100     05  WS-COMM-IDX          PIC 9(2)   COMP VALUE 0.                    
026200     05  WS-DAY-IDX           PIC 9(2)   COMP VALUE 0.                    
026300     05  WS-TIME-IDX          PIC 9(2)   COMP VALUE 0.                    
026400     05  WS-EXCL-IDX          PIC 9(2)   COMP VALUE 0.                    
026500*        WS-TRIM-LEN/WS-SUB-LEN/WS-SUB-POS -- WORK FIELDS FOR             
026600*        THE TRIM AND CONTAINS-SCAN PARAGRAPHS USED BY THE                
026700*        FUZZY COMMITTEE MATCHER.                                         
026800     05  WS-TRIM-LEN          PIC 9(2)   COMP VALUE 0.                    
026900     05  WS-SUB-LEN           PIC 9(2)   COMP VALUE 0.                    
027000     05  WS-SUB-POS           PIC 9(2)   COMP VALUE 0.                    
027100     05  WS-RANK-NO           PIC 9(1)   VALUE 0.                         
027200     05  FILLER               PIC X(01)  VALUE SPACE.                     
027300*                                                                         
027400*    RUNNING SCORE FOR WHATEVER SHIFT SCORE-SHIFT-PARA IS                 
027500*    CURRENTLY WORKING ON.  WS-K IS NOT CURRENTLY REFERENCED              
027600*    BY ANY PARAGRAPH -- CARRIED OVER FROM AN EARLIER DRAFT OF            
027700*    THE SCORER AND LEFT IN PLACE RATHER THAN RENUMBER THE                
027800*    GROUP.                                                               
027900 01  WS-SCORE-AREA.                                                       
028000     05  WS-SCORE             PIC S9(4)  COMP VALUE 0.                    
028100     05  WS-SCORE-EDIT        PIC ZZ9.                                    
028200     05  WS-K                 PIC 9(2)   COMP VALUE 0.                    
028300     05  FILLER               PIC X(01)  VALUE SPACE.                     
028400*                                                                         
028500*    TODAY'S RUN DATE, PULLED ONCE AT START-PROGRAM FROM THE              
028600*    SYSTEM CLOCK (ACCEPT FROM DATE), THEN RESHUFFLED INTO                
028700*    MM/DD/YY DISPLAY ORDER FOR THE REPORT HEADING.  THIS IS              
028800*    THE RUN DATE ONLY -- IT HAS NOTHING TO DO WITH ANY                   
028900*    INDIVIDUAL SHIFT'S OWN DATE, WHICH TRAVELS IN SHF-DATE.              
029000 01  WS-RUN-DATE-YMD          PIC 9(6)   VALUE 0.                         
029100 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YMD.                             
029200     05  WS-RUN-YY            PIC 99.                                     
029300     05  WS-RUN-MM            PIC 99.                                     
029400     05  WS-RUN-DD            PIC 99.                                     
029500 01  WS-RUN-DATE-DISP.                                                    
029600     05  WS-RDD-MM            PIC 99.                                     
029700     05  FILLER               PIC X      VALUE "/".                       
029800     05  WS-RDD-DD            PIC 99.                                     
029900     05  FILLER               PIC X      VALUE "/".                       
030000     05  WS-RDD-YY            PIC 99.                                     
030100*                                                                         
030200*    THE 13 STANDING QUICKMATCH COMMITTEES, IN HOUSE ORDER.               
030300*    LAID OUT AS ONE LITERAL BLOCK AND REDEFINED AS A TABLE               
030400*    SO THE LIST NEVER HAS TO BE LOADED FROM A FILE.                      
030500 01  WS-COMMITTEE-LIST-L.                                                 
030600     05  FILLER  PIC X(15) VALUE "RECEIVING      ".                       
030700     05  FILLER  PIC X(15) VALUE "STOCKING       ".                       
030800     05  FILLER  PIC X(15) VALUE "CHECKOUT       ".                       
030900     05  FILLER  PIC X(15) VALUE "PRODUCE        ".                       
031000     05  FILLER  PIC X(15) VALUE "MAINTENANCE    ".                       
031100     05  FILLER  PIC X(15) VALUE "FOOD PROCESSING".                       
031200     05  FILLER  PIC X(15) VALUE "OFFICE         ".                       
031300     05  FILLER  PIC X(15) VALUE "CHILDCARE      ".                       
031400     05  FILLER  PIC X(15) VALUE "ORIENTATION    ".                       
031500     05  FILLER  PIC X(15) VALUE "INVENTORY      ".                       
031600     05  FILLER  PIC X(15) VALUE "SHOPPING       ".                       
031700     05  FILLER  PIC X(15) VALUE "CASHIER        ".                       
031800     05  FILLER  PIC X(15) VALUE "FTOP           ".                       
031900 01  WS-COMMITTEE-TABLE REDEFINES WS-COMMITTEE-LIST-L.                    
032000     05  WS-COMMITTEE OCCURS 13 TIMES     PIC X(15).                      
032100*                                                                         
032200*    THE 7 FULL DAY NAMES, MONDAY THRU SUNDAY, ALL UPPER CASE,            
032300*    USED ONLY TO TEST FOR AN EXACT MATCH AGAINST THE UPPER-              
032400*    CASED SHIFT DAY.  NEVER MOVED BACK OUT TO A SHIFT RECORD.            
032500 01  WS-DAY-LIST-L.                                                       
032600     05  FILLER  PIC X(09) VALUE "MONDAY   ".                             
032700     05  FILLER  PIC X(09) VALUE "TUESDAY  ".                             
032800     05  FILLER  PIC X(09) VALUE "WEDNESDAY".                             
032900     05  FILLER  PIC X(09) VALUE "THURSDAY ".                             
033000     05  FILLER  PIC X(09) VALUE "FRIDAY   ".                             
033100     05  FILLER  PIC X(09) VALUE "SATURDAY ".                             
033200     05  FILLER  PIC X(09) VALUE "SUNDAY   ".                             
033300 01  WS-DAY-UC-TABLE REDEFINES WS-DAY-LIST-L.                             
033400     05  WS-DAY-FULL-UC OCCURS 7 TIMES     PIC X(09).                     
033500*    THE SAME 7 DAY NAMES IN NORMAL MIXED CASE -- THIS IS THE             
033600*    COPY THE PREFIX-MATCH FALLBACK MOVES BACK INTO THE SHIFT             
033700*    RECORD, SO AN ABBREVIATED DAY COMES OUT "MONDAY" STYLE               
033800*    (INITIAL CAP) LIKE THE PORTAL EXTRACT NORMALLY SENDS IT,             
033900*    NOT SHOUTED IN ALL CAPS.                                             
034000 01  WS-DAY-OUT-L.                                                        
034100     05  FILLER  PIC X(09) VALUE "Monday   ".                             
034200     05  FILLER  PIC X(09) VALUE "Tuesday  ".                             
034300     05  FILLER  PIC X(09) VALUE "Wednesday".                             
034400     05  FILLER  PIC X(09) VALUE "Thursday ".                             
034500     05  FILLER  PIC X(09) VALUE "Friday   ".                             
034600     05  FILLER  PIC X(09) VALUE "Saturday ".                             
034700     05  FILLER  PIC X(09) VALUE "Sunday   ".                             
034800 01  WS-DAY-TABLE REDEFINES WS-DAY-OUT-L.                                 
034900     05  WS-DAY-FULL OCCURS 7 TIMES        PIC X(09).                     
035000 01  WS-DAY-PFX-L.                                                        
035100     05  FILLER  PIC X(03) VALUE "MON".                                   
035200     05  FILLER  PIC X(03) VALUE "TUE".                                   
035300     05  FILLER  PIC X(03) VALUE "WED".                                   
035400     05  FILLER  PIC X(03) VALUE "THU".                                   
035500     05  FILLER  PIC X(03) VALUE "FRI".                                   
035600     05  FILLER  PIC X(03) VALUE "SAT".                                   
035700     05  FILLER  PIC X(03) VALUE "SUN".                                   
035800 01  WS-DAY-PFX-TABLE REDEFINES WS-DAY-PFX-L.                             
035900     05  WS-DAY-PFX OCCURS 7 TIMES         PIC X(03).                     
036000*                                                                         
036100*    IN-MEMORY SHIFT TABLE -- LOADED ONCE AT START OF RUN,                
036200*    RE-USED FOR EVERY MEMBER (SEE UPC TABLE IN THE OLD                   
036300*    UPCREPORTTREE JOB FOR THE SAME IDEA).  200 ENTRY CAP                 
036400*    MATCHES THE PORTAL EXTRACT'S OWN LIMIT.                              
036500 01  WS-SHF-TABLE.                                                        
036600     05  WS-SHF-ENTRY OCCURS 200 TIMES.                                   
036700*            SHIFT-ID CARRIED STRAIGHT ACROSS FROM SHF-SHIFT-ID.          
036800         10  WS-SHF-ID            PIC X(09).                              
036900*            DAY OF WEEK -- RUN THROUGH THE DAY NORMALIZER                
037000*            BEFORE IT EVER GETS TO THIS TABLE.                           
037100         10  WS-SHF-DAY           PIC X(09).                              
037200         10  WS-SHF-DATE          PIC X(10).                              
037300*            RAW TIME TEXT OFF THE EXTRACT -- ONLY PARSED WHEN            
037400*            SCORING OR CLASSIFYING NEEDS THE 24-HOUR VALUE.              
037500         10  WS-SHF-TIME-RAW      PIC X(17).                              
037600*            BLANK ON THE EXTRACT MEANS CLASSIFY-TIME-PARA HAS            
037700*            TO WORK IT OUT FROM WS-SHF-TIME-RAW.                         
037800         10  WS-SHF-TIMESLOT      PIC X(09).                              
037900*            COMMITTEE NAME -- RUN THROUGH THE FUZZY COMMITTEE            
038000*            NORMALIZER SO ODD SPELLINGS STILL TABLE-MATCH.               
038100         10  WS-SHF-COMMITTEE     PIC X(15).                              
038200         10  WS-SHF-DESC          PIC X(60).                              
038300*            OPEN-SLOT COUNT -- DRIVES THE +5%/-5% SCORE                  
038400*            ADJUSTMENT IN SCORE-SLOTS-PARA.                              
038500         10  WS-SHF-SLOTS         PIC 9(02).                              
038600*            ALPHA VIEW OF THE SAME BYTES SO A BAD EXTRACT ROW            
038700*            CAN BE TESTED WITH NUMERIC WITHOUT ABENDING.                 
038800         10  WS-SHF-SLOTS-X REDEFINES WS-SHF-SLOTS                        
038900                                  PIC X(02).                              
039000         10  WS-SHF-STATUS        PIC X(11).                              
039100         10  FILLER               PIC X(01) VALUE SPACE.                  
039200*                                                                         
039300 01  WS-TIME-SCAN.                                                        
039400*        WORKING COPY OF THE RAW TIME TEXT FOR WHICHEVER SHIFT            
039500*        IS BEING PARSED RIGHT NOW.                                       
039600     05  WS-CURR-TIME-RAW         PIC X(17) VALUE SPACES.                 
039700*        UPPER-CASED COPY -- THE ONE THE SCAN ACTUALLY WALKS.             
039800     05  WS-TIME-UC               PIC X(17) VALUE SPACES.                 
039900     05  WS-TIME-UC-R REDEFINES WS-TIME-UC.                               
040000*            ONE-BYTE-AT-A-TIME VIEW SO TRY-2-DIGIT-HOUR-PARA             
040100*            AND FRIENDS CAN TEST INDIVIDUAL POSITIONS.                   
040200         10  WS-TIME-CH OCCURS 17 TIMES    PIC X.                         
040300     05  WS-SCAN-FOUND            PIC X     VALUE "N".                    
040400         88  SCAN-FOUND                     VALUE "Y".                    
040500     05  WS-SCAN-POS              PIC 9(2)  COMP VALUE 0.                 
040600     05  WS-SCAN-HR-NUM           PIC 99    VALUE 0.                      
040700     05  WS-SCAN-MIN-NUM          PIC 99    VALUE 0.                      
040800     05  WS-SCAN-MERIDIAN         PIC X(02) VALUE SPACES.                 
040900*        24-HOUR-CLOCK HOUR, ROLLED FROM WS-SCAN-HR-NUM AND               
041000*        WS-SCAN-MERIDIAN -- USED FOR THE BUCKET AND LATE-                
041100*        EVENING CUTOFFS.                                                 
041200     05  WS-SCAN-HOUR-24          PIC 99    VALUE 0.                      
041300     05  WS-SCAN-BUCKET           PIC X(09) VALUE SPACES.                 
041400     05  FILLER                   PIC X(01) VALUE SPACE.                  
041500*                                                                         
041600*    SCORING CANDIDATE TABLE -- REBUILT FOR EACH MEMBER FROM              
041700*    THE SHIFTS THAT SURVIVE THE EXCLUDED-COMMITTEE FILTER.               
041800 01  WS-CAND-TABLE.                                                       
041900     05  WS-CAND-ENTRY OCCURS 200 TIMES.                                  
042000*            SUBSCRIPT BACK INTO WS-SHF-TABLE FOR THIS                    
042100*            CANDIDATE'S ACTUAL SHIFT DATA.                               
042200         10  WS-CAND-SHF-IDX      PIC 9(4)  COMP.                         
042300         10  WS-CAND-SCORE        PIC S9(4) COMP.                         
042400*            SET TO "Y" ONCE SELECT-TOP5-PARA HAS PICKED THIS             
042500*            CANDIDATE SO A LATER PASS DOES NOT PICK IT AGAIN.            
042600         10  WS-CAND-USED         PIC X     VALUE "N".                    
042700             88  CAND-USED                  VALUE "Y".                    
042800*            THE FIVE REASON-TEXT FIELDS BELOW ARE FILLED IN              
042900*            BY SCORE-SHIFT-PARA'S FIVE SUB-SCORERS AND CARRY             
043000*            STRAIGHT OVER TO WS-TOP-BRK-* WHEN THIS CANDIDATE            
043100*            MAKES THE TOP-5 LIST.                                        
043200         10  WS-CAND-BRK-COMMITTEE PIC X(60).                             
043300         10  WS-CAND-BRK-DAY       PIC X(60).                             
043400         10  WS-CAND-BRK-TIME      PIC X(60).                             
043500         10  WS-CAND-BRK-SLOTS     PIC X(60).                             
043600         10  WS-CAND-BRK-LATE      PIC X(60).                             
043700         10  FILLER                PIC X(01) VALUE SPACE.                 
043800*                                                                         
043900*    TOP-5 TABLE FOR THE CURRENT MEMBER, BUILT FROM THE                   
044000*    CANDIDATE TABLE ABOVE.                                               
044100*    THE FINAL TOP-5 LIST FOR ONE MEMBER, FILLED BY                       
044200*    SELECT-TOP5-PARA AND READ STRAIGHT ACROSS BY                         
044300*    WRITE-MBR-REPORT.  ONLY WS-TOP-CT ENTRIES ARE MEANINGFUL             
044400*    ON ANY GIVEN MEMBER -- THE REST OF THE OCCURS TABLE IS               
044500*    LEFTOVER FROM THE PRIOR MEMBER AND MUST NOT BE PRINTED.              
044600 01  WS-TOP-TABLE.                                                        
044700     05  WS-TOP-ENTRY OCCURS 5 TIMES.                                     
044800*            WS-TOP-SHF-IDX -- SUBSCRIPT BACK INTO WS-SHF-TABLE           
044900*            FOR THIS RANK, IN CASE A LATER PARAGRAPH NEEDS THE           
045000*            FULL SHIFT ROW AGAIN.                                        
045100         10  WS-TOP-SHF-IDX       PIC 9(4)  COMP.                         
045200         10  WS-TOP-SCORE         PIC S9(4) COMP.                         
045300*            THE FOUR WS-TOP-BRK-* FIELDS HOLD PRE-BUILT REASON           
045400*            TEXT (OR SPACES IF THAT FACTOR DIDN'T MOVE THE               
045500*            SCORE) SO THE REPORT WRITER JUST PRINTS WHATEVER             
045600*            IS NON-BLANK.                                                
045700         10  WS-TOP-BRK-COMMITTEE PIC X(60).                              
045800         10  WS-TOP-BRK-DAY       PIC X(60).                              
045900         10  WS-TOP-BRK-TIME      PIC X(60).                              
046000         10  WS-TOP-BRK-SLOTS     PIC X(60).                              
046100         10  WS-TOP-BRK-LATE      PIC X(60).                              
046200         10  FILLER               PIC X(01) VALUE SPACE.                  
046300*                                                                         
046400*    SCRATCH FLAGS AND WORK FIELDS FOR THE NORMALIZERS AND                
046500*    THE SCORING ROUTINES.  KEPT IN ONE POOL AND RE-USED                  
046600*    PARAGRAPH TO PARAGRAPH THE WAY THE REST OF THE SHOP                  
046700*    DOES ITS SCRATCH WORK.                                               
046800 01  WS-MATCH-FLAGS.                                                      
046900*        SET BY BUILD-ONE-CAND-PARA WHEN THE SHIFT'S COMMITTEE            
047000*        IS ON THE MEMBER'S EXCLUDED LIST.                                
047100     05  WS-EXCLUDED-FLAG         PIC X     VALUE "N".                    
047200     05  WS-DAY-MATCH-FLAG        PIC X     VALUE "N".                    
047300     05  WS-TIME-MATCH-FLAG       PIC X     VALUE "N".                    
047400*        SET BY THE DAY NORMALIZER'S EXACT OR PREFIX CHECK --             
047500*        NOT THE SAME FLAG AS WS-DAY-MATCH-FLAG ABOVE, WHICH              
047600*        BELONGS TO THE SCORER, NOT THE NORMALIZER.                       
047700     05  WS-DAY-MATCHED           PIC X     VALUE "N".                    
047800     05  WS-COMM-MATCHED          PIC X     VALUE "N".                    
047900     05  WS-CONTAINS-FLAG         PIC X     VALUE "N".                    
048000     05  WS-MERID-FOUND           PIC X     VALUE "N".                    
048100*        THE PRINTED HOT/GOOD/STAR BADGE, SET FRESH FOR EACH              
048200*        MATCH LINE BY SET-BADGE-PARA.                                    
048300     05  WS-BADGE                 PIC X(04) VALUE SPACES.                 
048400*        UPPER-CASED SCRATCH COPY OF A COMMITTEE NAME, USED BY            
048500*        BOTH THE NORMALIZER AND THE FUZZY-MATCH SCANNERS.                
048600     05  WS-COMM-UC               PIC X(15) VALUE SPACES.                 
048700     05  WS-DAY-UC                PIC X(09) VALUE SPACES.                 
048800     05  WS-DAY-PFX-UC            PIC X(03) VALUE SPACES.                 
048900     05  FILLER                   PIC X(01) VALUE SPACE.                  
049000*                                                                         
049100*    MORE SCRATCH WORK FIELDS -- TIME SCAN, TEXT-BUILDER AND              
049200*    TRIM HELPERS.  SAME POOL IDEA AS ABOVE, SPLIT OUT SO THE             
049300*    GROUP DOESN'T GET UNWIELDY.                                          
049400 01  WS-SCRATCH-AREA.                                                     
049500*        POSITION IN THE RAW TIME TEXT WHERE THE MERIDIAN                 
049600*        SEARCH SHOULD START, SET BY WHICHEVER HOUR-PATTERN               
049700*        TRY PARAGRAPH JUST MATCHED.                                      
049800     05  WS-MERID-BASE            PIC 9(02) COMP VALUE 0.                 
049900     05  WS-SCAN-HR-TXT           PIC X(02) VALUE SPACES.                 
050000     05  WS-SCAN-MIN-TXT          PIC X(02) VALUE SPACES.                 
050100*        LAST STARTING POSITION WORTH TRYING FOR A SLIDING                
050200*        CONTAINS-SCAN, COMPUTED FROM THE TWO STRING LENGTHS.             
050300     05  WS-SCAN-LIMIT            PIC 9(02) COMP VALUE 0.                 
050400*        SHARED SCRATCH NUMBER FOR WHATEVER SMALL VALUE                   
050500*        BUILD-MAG-TEXT-PARA IS BEING ASKED TO EDIT -- A                  
050600*        SLOT COUNT, A RANK STEP, WHATEVER THE CALLER LOADED.             
050700     05  WS-SCORE-MAG             PIC 9(02) COMP VALUE 0.                 
050800     05  WS-EDIT-MAG2             PIC Z9.                                 
050900     05  WS-MAG-TEXT              PIC X(02) VALUE SPACES.                 
051000     05  WS-MAG-LEN               PIC 9(01) COMP VALUE 0.                 
051100     05  WS-RANKNO-TEXT           PIC X(02) VALUE SPACES.                 
051200     05  WS-RANKNO-LEN            PIC 9(01) COMP VALUE 0.                 
051300     05  WS-EDIT-RANKNO           PIC Z9.                                 
051400*        WHATEVER 15-BYTE FIELD TRIM-FIELD-PARA IS CURRENTLY              
051500*        BEING ASKED TO TRIM -- COMMITTEE NAME, DAY NAME, ETC.            
051600     05  WS-TRIM-SRC              PIC X(15) VALUE SPACES.                 
051700     05  WS-TRIM-OUT-LEN          PIC 9(02) COMP VALUE 0.                 
051800*        THE TWO SIDES OF A CASE-FOLDED COMPARE IN THE                    
051900*        EXCLUDED-COMMITTEE AND PREFERENCE-LIST CHECKS.                   
052000     05  WS-UC-A                  PIC X(60) VALUE SPACES.                 
052100     05  WS-UC-B                  PIC X(60) VALUE SPACES.                 
052200     05  FILLER                   PIC X(01) VALUE SPACE.                  
052300*                                                                         
052400*    REPORT LINE BUILDERS -- MOVED TO LP-TEXT AND WRITTEN.                
052500*    EACH GROUP TOTALS 131 BYTES TO MATCH LP-TEXT EXACTLY --              
052600*    COUNT THE FILLERS BEFORE CHANGING ANY FIELD WIDTH HERE.              
052700*                                                                         
052800*    ROUGH PRINT LAYOUT, LEFT TO RIGHT, FOR ANYONE CHECKING A             
052900*    SPACING COMPLAINT AGAINST A PRINTED COPY OF THE REPORT:              
053000*                                                                         
053100*        SHIFTMATCH DAILY TOP-5 MATCH REPORT   RUN . MM/DD/YY             
053200*        --------------------------------------------------               
053300*        SUBSCRIBER: name@example.org   MEMBER: 000000                    
053400*          RANK 1  SCORE 100%  HOT   COMMITTEE  DAY  TIME  SLOTS N        
053500*                  <REASON LINE, INDENT 10, ONE PER SCORE FACTOR>         
053600*          RANK 2  SCORE  85%  GOOD  ...                                  
053700*          ONLY 2 MATCH(ES) AVAILABLE                                     
053800*        --------------------------------------------------               
053900*        SUBSCRIBERS READ . . . . . . .     nnnnn                         
054000*        REPORTS PRODUCED . . . . . . .     nnnnn                         
054100*                                                                         
054200*    PAGE HEADING, PRINTED FIRST THING AND AGAIN AFTER EVERY              
054300*    60-LINE PAGE BREAK.                                                  
054400 01  WS-HDR-1-LINE.                                                       
054500     05  FILLER   PIC X(37) VALUE                                         
054600         "SHIFTMATCH DAILY TOP-5 MATCH REPORT ".                          
054700     05  FILLER   PIC X(06) VALUE "RUN . ".                               
054800     05  HDR-RUN-DATE  PIC X(08).                                         
054900     05  FILLER   PIC X(80) VALUE SPACES.                                 
055000*    DASHED RULE, PRINTED AHEAD OF EACH MEMBER'S BLOCK AND                
055100*    AGAIN AHEAD OF THE CONTROL TOTALS.                                   
055200 01  WS-SEP-LINE.                                                         
055300     05  FILLER   PIC X(80) VALUE ALL "-".                                
055400     05  FILLER   PIC X(51) VALUE SPACES.                                 
055500*    ONE LINE PER MEMBER GIVING THE EMAIL ADDRESS THE MATCH               
055600*    LIST GOES OUT UNDER AND THE CO-OP MEMBER NUMBER.                     
055700 01  WS-SUB-HDR-LINE.                                                     
055800     05  FILLER      PIC X(11) VALUE "SUBSCRIBER:".                       
055900     05  FILLER      PIC X     VALUE SPACE.                               
056000     05  SHD-EMAIL   PIC X(40).                                           
056100     05  FILLER      PIC X(03) VALUE SPACES.                              
056200     05  FILLER      PIC X(07) VALUE "MEMBER:".                           
056300     05  FILLER      PIC X     VALUE SPACE.                               
056400     05  SHD-MEMBER  PIC X(10).                                           
056500     05  FILLER      PIC X(58) VALUE SPACES.                              
056600*    ONE DETAIL LINE PER MATCHED SHIFT -- RANK, SCORE, BADGE,             
056700*    AND THE SHIFT'S OWN COMMITTEE/DAY/TIME/SLOTS COLUMNS.                
056800 01  WS-DETAIL-LINE.                                                      
056900     05  FILLER      PIC X(05) VALUE "RANK ".                             
057000     05  DTL-RANK    PIC 9.                                               
057100     05  FILLER      PIC X(02) VALUE SPACES.                              
057200     05  FILLER      PIC X(06) VALUE "SCORE ".                            
057300     05  DTL-SCORE   PIC ZZ9.                                             
057400     05  FILLER      PIC X     VALUE "%".                                 
057500     05  FILLER      PIC X(02) VALUE SPACES.                              
057600     05  DTL-BADGE   PIC X(04).                                           
057700     05  FILLER      PIC X(02) VALUE SPACES.                              
057800     05  DTL-COMMITTEE PIC X(15).                                         
057900     05  FILLER      PIC X(02) VALUE SPACES.                              
058000     05  DTL-DAY     PIC X(09).                                           
058100     05  FILLER      PIC X(02) VALUE SPACES.                              
058200     05  DTL-TIME-RAW PIC X(17).                                          
058300     05  FILLER      PIC X(02) VALUE SPACES.                              
058400     05  FILLER      PIC X(06) VALUE "SLOTS ".                            
058500     05  DTL-SLOTS   PIC Z9.                                              
058600     05  FILLER      PIC X(50) VALUE SPACES.                              
058700*    ONE INDENTED REASON LINE UNDER A DETAIL LINE FOR EVERY               
058800*    SCORE FACTOR THAT ACTUALLY MOVED THE SCORE.                          
058900 01  WS-REASON-LINE.                                                      
059000     05  FILLER      PIC X(10) VALUE SPACES.                              
059100     05  RSN-TEXT    PIC X(60).                                           
059200     05  FILLER      PIC X(61) VALUE SPACES.                              
059300*    SHARED BY THE SKIP-WARNING, NO-SHIFTS, AND SHORT-MATCH-              
059400*    LIST MESSAGES -- WHATEVER TEXT THE CALLING PARAGRAPH                 
059500*    MOVES INTO FTR-TEXT PRINTS HERE.                                     
059600 01  WS-FOOTER-LINE.                                                      
059700     05  FILLER      PIC X(10) VALUE SPACES.                              
059800     05  FTR-TEXT    PIC X(60).                                           
059900     05  FILLER      PIC X(61) VALUE SPACES.                              
060000*    END-OF-RUN CONTROL-TOTAL LINE, ONE PER COUNTER.                      
060100 01  WS-TOTALS-LINE.                                                      
060200     05  FILLER      PIC X(30) VALUE SPACES.                              
060300     05  TOT-LABEL   PIC X(30).                                           
060400     05  TOT-VALUE   PIC ZZZ,ZZ9.                                         
060500     05  FILLER      PIC X(64) VALUE SPACES.                              
060600*                                                                         
060700 PROCEDURE DIVISION.                                                      
060800*    ------------------------------------------------------               
060900*    MAIN LINE -- DAILY-EMAIL-BATCH.  LOAD THE SHIFT TABLE                
061000*    ONCE, THEN RUN EVERY SUBSCRIBER AGAINST IT.                          
061100*    ------------------------------------------------------               
061200*    PARAGRAPH INDEX, ADDED SO A NEW PERSON DOESN'T HAVE TO               
061300*    READ 1600 LINES TOP TO BOTTOM JUST TO FIND WHERE ONE                 
061400*    PIECE OF THE MATCH LOGIC LIVES.  LISTED IN THE ORDER                 
061500*    THEY APPEAR, NOT BY HOW OFTEN THEY GET CALLED.                       
061600*                                                                         
061700*        START-PROGRAM           OPEN FILES, LOAD SHIFTS, DRIVE           
061800*                                 THE MEMBER LOOP, CLOSE FILES            
061900*        READ-MBR                ONE MEMBER RECORD, SETS EOF              
062000*        WRITE-TOTALS            FINAL CONTROL-TOTAL LINE GROUP           
062100*        LOAD-SHF-TABLE/-LOOP    PULLS ALL OF TONIGHT'S OPEN              
062200*                                 SHIFTS INTO WS-SHF-TABLE ONCE           
062300*        NORMALIZE-DAY-PARA      SPELLS OUT A SHIFT'S DAY CODE            
062400*        NORMALIZE-COMMITTEE-    STRAIGHTENS OUT LOOSE                    
062500*          PARA                  COMMITTEE-NAME SPELLING                  
062600*        CHECK-COMM-FUZZY-PARA   SUBSTRING COMMITTEE COMPARE              
062700*        TRIM-FIELD-PARA         RIGHT-TRIM A WORK FIELD                  
062800*        SCAN-CONTAINS-*-PARA    SUBSTRING SEARCH HELPERS                 
062900*        CLASSIFY-TIME-PARA      TURNS RAW TIME TEXT INTO AN              
063000*                                 HH:MM-24 AND A TIMESLOT CODE            
063100*        PARSE-TIME-PATTERN-,    THE ACTUAL DD:DD(AM/PM) SCANNER          
063200*          TRY-*-PARA                                                     
063300*        RANK-SHIFTS-FOR-MBR,    BUILDS AND SCORES THE                    
063400*          BUILD-ONE-CAND-PARA,  CANDIDATE LIST FOR ONE MEMBER            
063500*          CHECK-EXCL-ONE-PARA                                            
063600*        SCORE-SHIFT-PARA AND    THE FIVE SCORE FACTORS PLUS              
063700*          ITS SCORE-*-PARA      THE 0-120 CLAMP                          
063800*          CHILDREN                                                       
063900*        SELECT-TOP5-PARA,       SELECTION SORT DOWN TO FIVE              
064000*          PICK-ONE-TOP-PARA     BEST CANDIDATES                          
064100*        WRITE-RUN-HEADER,       REPORT PRINTING AND PAGE-BREAK           
064200*          PAGE-BREAK-CHECK-,    HANDLING                                 
064300*          WRITE-MBR-REPORT,                                              
064400*          WRITE-ONE-MATCH-PARA                                           
064500*        SET-BADGE-PARA          HOT/GOOD/STAR LABEL FOR A                
064600*                                 PRINTED SCORE                           
064700*        WRITE-CONTROL-TOTALS    RUN-END COUNTER LINES                    
064800*    ------------------------------------------------------               
064900 START-PROGRAM.                                                           
065000*    TODAY'S RUN DATE FOR THE REPORT HEADING.  SYSTEM DATE                
065100*    ONLY -- THE PORTAL EXTRACT CARRIES ITS OWN SHIFT DATES.              
065200     ACCEPT WS-RUN-DATE-YMD FROM DATE.                                    
065300     MOVE WS-RUN-MM TO WS-RDD-MM.                                         
065400     MOVE WS-RUN-DD TO WS-RDD-DD.                                         
065500     MOVE WS-RUN-YY TO WS-RDD-YY.                                         
065600*    UPSI-0 IS SET ON THE JCL/RUN-CARD WHEN OPERATIONS RERUNS             
065700*    A NIGHT'S BATCH -- JUST A NOTE ON THE REPORT, NOTHING IN             
065800*    THE MATCHING LOGIC CHANGES FOR A RERUN.                              
065900     IF SM-RERUN-REQUESTED                                                
066000        DISPLAY "SHFMATCH-NEW - RERUN OF PRIOR NIGHT REQUESTED".          
066100     OPEN INPUT SHFFILE MBRFILE.                                          
066200     OPEN OUTPUT MATCH-RPT.                                               
066300     PERFORM LOAD-SHF-TABLE THRU END-LOAD-SHF-TABLE.                      
066400     PERFORM WRITE-RUN-HEADER THRU END-WRITE-RUN-HEADER.                  
066500*    MAIN SUBSCRIBER LOOP -- ONE MEMBER RECORD PER PASS,                  
066600*    RUNS UNTIL THE MEMBER FILE HITS END OF FILE.                         
066700 READ-MBR.                                                                
066800     READ MBRFILE AT END GO TO WRITE-TOTALS.                              
066900     ADD 1 TO WS-SUB-READ.                                                
067000*    A BLANK EMAIL OR MEMBER NUMBER MEANS A BAD EXTRACT ROW --            
067100*    LOG IT AND SKIP RATHER THAN MAILING A REPORT TO NOBODY.              
067200     IF MBR-EMAIL = SPACES OR MBR-NUMBER = SPACES                         
067300        PERFORM WRITE-SKIP-WARNING THRU END-WRITE-SKIP-WARNING            
067400        GO TO READ-MBR.                                                   
067500*    NOTHING LOADED FROM THE SHIFT EXTRACT AT ALL TONIGHT --              
067600*    NOTE IT FOR THIS MEMBER AND MOVE ON, DON'T SCORE ANYTHING.           
067700     IF WS-SHF-LOAD-CT = 0                                                
067800        PERFORM WRITE-NO-SHIFTS THRU END-WRITE-NO-SHIFTS                  
067900        GO TO READ-MBR.                                                   
068000*    SCORE EVERY OPEN SHIFT AGAINST THIS MEMBER'S PREFERENCES             
068100*    AND PRINT THE TOP FIVE.                                              
068200     PERFORM RANK-SHIFTS-FOR-MBR THRU END-RANK-SHIFTS-FOR-MBR.            
068300     PERFORM WRITE-MBR-REPORT THRU END-WRITE-MBR-REPORT.                  
068400     ADD 1 TO WS-RPT-PROD.                                                
068500     GO TO READ-MBR.                                                      
068600*    END OF THE MEMBER FILE -- PRINT THE CONTROL TOTALS AND               
068700*    CLOSE OUT THE RUN.                                                   
068800 WRITE-TOTALS.                                                            
068900     PERFORM WRITE-CONTROL-TOTALS THRU END-WRITE-CONTROL-TOTALS.          
069000 END-JOB.                                                                 
069100     CLOSE SHFFILE MBRFILE MATCH-RPT.                                     
069200     STOP RUN.                                                            
069300*    ------------------------------------------------------               
069400*    LOAD-SHF-TABLE -- READS THE PORTAL EXTRACT ONE TIME.                 
069500*    BUCKETS THE TIMESLOT WHEN THE EXTRACT LEFT IT BLANK,                 
069600*    AND RUNS THE DAY/COMMITTEE NORMALIZERS ON EVERY ROW.                 
069700*    ------------------------------------------------------               
069800 LOAD-SHF-TABLE.                                                          
069900     MOVE 0 TO X1.                                                        
070000*    ONE PASS PER SHIFT RECORD.  X1 IS THE SUBSCRIPT INTO                 
070100*    THE WS-SHF-TABLE OCCURS ENTRY -- BUMPED BEFORE THE                   
070200*    MOVE SO ENTRY 1 LANDS AT SUBSCRIPT 1, NOT 0.                         
070300 LOAD-SHF-LOOP.                                                           
070400     READ SHFFILE AT END GO TO END-LOAD-SHF-TABLE.                        
070500     ADD 1 TO X1.                                                         
070600*    TABLE IS SIZED FOR 200 OPEN SHIFTS A NIGHT.  IF THE                  
070700*    PORTAL EVER EXTRACTS MORE THAN THAT, HALT RATHER THAN                
070800*    SILENTLY DROP SHIFTS OFF THE BOTTOM OF THE TABLE.                    
070900     IF X1 > 200                                                          
071000        DISPLAY "SHIFT TABLE SIZE ERROR"                                  
071100        ACCEPT REPLYX                                                     
071200        STOP RUN.                                                         
071300*    COPY THE RAW EXTRACT ROW INTO THE IN-MEMORY TABLE ENTRY,             
071400*    FIELD FOR FIELD, BEFORE ANY NORMALIZING TOUCHES IT.                  
071500     MOVE SHF-ID          TO WS-SHF-ID          (X1).                     
071600     MOVE SHF-DAY         TO WS-SHF-DAY         (X1).                     
071700     MOVE SHF-DATE        TO WS-SHF-DATE        (X1).                     
071800     MOVE SHF-TIME-RAW    TO WS-SHF-TIME-RAW    (X1).                     
071900     MOVE SHF-TIMESLOT    TO WS-SHF-TIMESLOT    (X1).                     
072000     MOVE SHF-COMMITTEE   TO WS-SHF-COMMITTEE   (X1).                     
072100     MOVE SHF-DESC        TO WS-SHF-DESC        (X1).                     
072200     MOVE SHF-SLOTS       TO WS-SHF-SLOTS       (X1).                     
072300     MOVE SHF-STATUS      TO WS-SHF-STATUS      (X1).                     
072400*    PORTAL LEFT THE TIMESLOT COLUMN BLANK ON THIS ROW --                 
072500*    DERIVE MORNING/AFTERNOON/EVENING/OVERNIGHT FROM THE RAW              
072600*    TIME TEXT SO THE MEMBER'S TIME PREFERENCE CAN STILL BE               
072700*    SCORED AGAINST IT LATER.                                             
072800     IF WS-SHF-TIMESLOT (X1) = SPACES                                     
072900        PERFORM CLASSIFY-TIME-PARA THRU END-CLASSIFY-TIME-PARA            
073000        MOVE WS-SCAN-BUCKET TO WS-SHF-TIMESLOT (X1)                       
073100     END-IF.                                                              
073200     PERFORM NORMALIZE-DAY-PARA THRU END-NORMALIZE-DAY-PARA.              
073300     PERFORM NORMALIZE-COMMITTEE-PARA                                     
073400             THRU END-NORMALIZE-COMMITTEE-PARA.                           
073500     MOVE X1 TO WS-SHF-LOAD-CT.                                           
073600     GO TO LOAD-SHF-LOOP.                                                 
073700 END-LOAD-SHF-TABLE. EXIT.                                                
073800*    ------------------------------------------------------               
073900*    DAY-NORMALIZER -- MATCHES AN EXACT DAY NAME FIRST, THEN              
074000*    FALLS BACK TO A 3-CHARACTER ABBREVIATION LOOKUP.  A DAY              
074100*    THAT MATCHES NEITHER IS LEFT ALONE (E.G. "UNKNOWN").                 
074200*    ------------------------------------------------------               
074300 NORMALIZE-DAY-PARA.                                                      
074400     MOVE "N" TO WS-DAY-MATCHED.                                          
074500     MOVE 0 TO WS-DAY-IDX.                                                
074600     PERFORM CHECK-DAY-EXACT-PARA                                         
074700         VARYING WS-DAY-IDX FROM 1 BY 1                                   
074800         UNTIL WS-DAY-IDX > 7 OR WS-DAY-MATCHED = "Y".                    
074900     IF WS-DAY-MATCHED = "N"                                              
075000        MOVE 0 TO WS-DAY-IDX                                              
075100        PERFORM CHECK-DAY-PREFIX-PARA                                     
075200            VARYING WS-DAY-IDX FROM 1 BY 1                                
075300            UNTIL WS-DAY-IDX > 7 OR WS-DAY-MATCHED = "Y".                 
075400 END-NORMALIZE-DAY-PARA. EXIT.                                            
075500*    CO-114 REWORK (SEE MOD HISTORY) SHOWED THE PORTAL EXTRACT            
075600*    SENDS THE DAY NAME MIXED CASE ("Monday"), NOT SHOUTED                
075700*    ("MONDAY").  THE TABLE COMPARE HAS TO FOLD CASE HERE                 
075800*    JUST LIKE THE COMMITTEE MATCHER DOES, OR NOTHING EVER                
075900*    MATCHES ON THE FIRST PASS AND THE PREFIX FALLBACK BELOW              
076000*    SILENTLY OVERWRITES THE DAY WITH AN ALL-CAPS VALUE.                  
076100 CHECK-DAY-EXACT-PARA.                                                    
076200     MOVE SPACES TO WS-DAY-UC.                                            
076300     MOVE WS-SHF-DAY (X1) TO WS-DAY-UC.                                   
076400     INSPECT WS-DAY-UC CONVERTING                                         
076500         "abcdefghijklmnopqrstuvwxyz" TO                                  
076600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
076700     IF WS-DAY-UC = WS-DAY-FULL-UC (WS-DAY-IDX)                           
076800        MOVE "Y" TO WS-DAY-MATCHED.                                       
076900 END-CHECK-DAY-EXACT-PARA. EXIT.                                          
077000*    PREFIX FALLBACK -- SHIFT CAME IN ABBREVIATED ("Tue",                 
077100*    "sat", ETC).  FOLD THE FIRST 3 BYTES TO UPPER CASE FOR               
077200*    THE TABLE HIT, BUT WHEN WE REWRITE THE SHIFT RECORD WE               
077300*    MOVE FROM WS-DAY-FULL (THE MIXED-CASE OUTPUT TABLE),                 
077400*    NEVER FROM THE ALL-CAPS COMPARE TABLE, SO THE DAY COMES              
077500*    OUT "Tuesday" STYLE ON THE REPORT, NOT "TUESDAY".                    
077600 CHECK-DAY-PREFIX-PARA.                                                   
077700     MOVE SPACES TO WS-DAY-PFX-UC.                                        
077800     MOVE WS-SHF-DAY (X1) (1:3) TO WS-DAY-PFX-UC.                         
077900     INSPECT WS-DAY-PFX-UC CONVERTING                                     
078000         "abcdefghijklmnopqrstuvwxyz" TO                                  
078100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
078200     IF WS-DAY-PFX-UC = WS-DAY-PFX (WS-DAY-IDX)                           
078300        MOVE WS-DAY-FULL (WS-DAY-IDX) TO WS-SHF-DAY (X1)                  
078400        MOVE "Y" TO WS-DAY-MATCHED.                                       
078500 END-CHECK-DAY-PREFIX-PARA. EXIT.                                         
078600*    ------------------------------------------------------               
078700*    COMMITTEE-MATCHER -- EXACT NAME MATCH FIRST (CASE                    
078800*    FOLDED), THEN A "CONTAINS" MATCH EITHER WAY SO A SHORT               
078900*    EXTRACT VALUE LIKE "STOCK" STILL TIES TO "STOCKING".                 
079000*    ------------------------------------------------------               
079100 NORMALIZE-COMMITTEE-PARA.                                                
079200     MOVE SPACES TO WS-COMM-UC.                                           
079300     MOVE WS-SHF-COMMITTEE (X1) TO WS-COMM-UC.                            
079400     INSPECT WS-COMM-UC CONVERTING                                        
079500         "abcdefghijklmnopqrstuvwxyz" TO                                  
079600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
079700     MOVE "N" TO WS-COMM-MATCHED.                                         
079800     MOVE 0 TO WS-COMM-IDX.                                               
079900     PERFORM CHECK-COMM-EXACT-PARA                                        
080000         VARYING WS-COMM-IDX FROM 1 BY 1                                  
080100         UNTIL WS-COMM-IDX > 13 OR WS-COMM-MATCHED = "Y".                 
080200     IF WS-COMM-MATCHED = "N" AND WS-COMM-UC NOT = SPACES                 
080300        MOVE 0 TO WS-COMM-IDX                                             
080400        PERFORM CHECK-COMM-FUZZY-PARA                                     
080500            VARYING WS-COMM-IDX FROM 1 BY 1                               
080600            UNTIL WS-COMM-IDX > 13 OR WS-COMM-MATCHED = "Y".              
080700 END-NORMALIZE-COMMITTEE-PARA. EXIT.                                      
080800*    STRAIGHT TABLE COMPARE, BOTH SIDES ALREADY UPPER CASE.               
080900 CHECK-COMM-EXACT-PARA.                                                   
081000     IF WS-COMM-UC = WS-COMMITTEE (WS-COMM-IDX)                           
081100        MOVE "Y" TO WS-COMM-MATCHED.                                      
081200 END-CHECK-COMM-EXACT-PARA. EXIT.                                         
081300*    NEITHER SIDE MATCHED EXACT.  TRIM TRAILING BLANKS OFF                
081400*    BOTH THE TABLE ENTRY AND THE MEMBER'S TEXT AND SEE IF                
081500*    THE SHORTER ONE SITS INSIDE THE LONGER ONE EITHER WAY                
081600*    -- CATCHES "STOCK" TYPED AGAINST A TABLE ENTRY OF                    
081700*    "STOCKING" AND VICE VERSA.  ON A HIT WE COPY THE                     
081800*    TABLE'S OWN SPELLING BACK ONTO THE SHIFT SO THE REPORT               
081900*    PRINTS THE HOUSE NAME FOR THE COMMITTEE, NOT WHATEVER                
082000*    CAME OFF THE PORTAL EXTRACT.                                         
082100 CHECK-COMM-FUZZY-PARA.                                                   
082200*    TRIM THE TABLE ENTRY'S TRAILING BLANKS FIRST -- WS-TRIM-             
082300*    LEN COMES BACK AS ITS REAL LENGTH.                                   
082400     MOVE WS-COMMITTEE (WS-COMM-IDX) TO WS-TRIM-SRC.                      
082500     PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA.                    
082600     MOVE WS-TRIM-OUT-LEN TO WS-TRIM-LEN.                                 
082700*    THEN TRIM THE MEMBER'S UPPER-CASED TEXT THE SAME WAY --              
082800*    WS-SUB-LEN COMES BACK AS ITS REAL LENGTH.                            
082900     MOVE WS-COMM-UC (1:15) TO WS-TRIM-SRC.                               
083000     PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA.                    
083100     MOVE WS-TRIM-OUT-LEN TO WS-SUB-LEN.                                  
083200     MOVE "N" TO WS-CONTAINS-FLAG.                                        
083300     IF WS-TRIM-LEN > 0 AND WS-SUB-LEN > 0                                
083400*       TABLE ENTRY IS THE SHORTER (OR EQUAL) STRING -- SLIDE             
083500*       IT ACROSS THE MEMBER'S TEXT LOOKING FOR A HIT.                    
083600        IF WS-TRIM-LEN NOT > WS-SUB-LEN                                   
083700           PERFORM SCAN-CONTAINS-A-IN-B-PARA                              
083800        END-IF                                                            
083900*       OTHERWISE THE MEMBER'S TEXT IS THE SHORTER STRING --              
084000*       SLIDE IT ACROSS THE TABLE ENTRY INSTEAD.                          
084100        IF WS-CONTAINS-FLAG = "N" AND WS-SUB-LEN NOT > WS-TRIM-LEN        
084200           PERFORM SCAN-CONTAINS-B-IN-A-PARA                              
084300        END-IF                                                            
084400     END-IF.                                                              
084500*    HIT EITHER WAY -- REWRITE THE SHIFT'S COMMITTEE FIELD TO             
084600*    THE TABLE'S OWN SPELLING SO THE REPORT ALWAYS PRINTS ONE             
084700*    OF THE 13 HOUSE COMMITTEE NAMES, NEVER THE RAW EXTRACT               
084800*    TEXT.                                                                
084900     IF WS-CONTAINS-FLAG = "Y"                                            
085000        MOVE WS-COMMITTEE (WS-COMM-IDX) TO WS-SHF-COMMITTEE (X1)          
085100        MOVE "Y" TO WS-COMM-MATCHED.                                      
085200 END-CHECK-COMM-FUZZY-PARA. EXIT.                                         
085300*    RIGHT-TRIMS WS-TRIM-SRC BY WALKING BACK FROM BYTE 15                 
085400*    UNTIL A NON-BLANK IS FOUND.  WS-TRIM-OUT-LEN COMES OUT               
085500*    ZERO IF THE FIELD WAS ALL SPACES.                                    
085600 TRIM-FIELD-PARA.                                                         
085700*    START AT THE FULL 15-BYTE WIDTH AND WALK BACKWARD ONE                
085800*    BYTE AT A TIME UNTIL A NON-BLANK BYTE IS FOUND -- WHAT               
085900*    IS LEFT IS THE TRIMMED LENGTH USED BY THE STRING                     
086000*    STATEMENTS THAT BUILD THE REASON-LINE TEXT.                          
086100     MOVE 15 TO WS-TRIM-OUT-LEN.                                          
086200     PERFORM SHRINK-TRIM-OUT-PARA                                         
086300         UNTIL WS-TRIM-OUT-LEN = 0 OR                                     
086400               WS-TRIM-SRC (WS-TRIM-OUT-LEN:1) NOT = SPACE.               
086500 END-TRIM-FIELD-PARA. EXIT.                                               
086600*    ONE STEP OF THE TRIM-FIELD-PARA BACKWARD WALK.                       
086700 SHRINK-TRIM-OUT-PARA.                                                    
086800     SUBTRACT 1 FROM WS-TRIM-OUT-LEN.                                     
086900 END-SHRINK-TRIM-OUT-PARA. EXIT.                                          
087000*    SLIDES THE SHORTER TRIMMED TABLE ENTRY ACROSS THE                    
087100*    LONGER MEMBER TEXT LOOKING FOR AN EXACT-LENGTH HIT.                  
087200 SCAN-CONTAINS-A-IN-B-PARA.                                               
087300*    THE LAST STARTING POSITION WHERE A WS-TRIM-LEN-BYTE                  
087400*    WINDOW CAN STILL FIT INSIDE THE WS-SUB-LEN-BYTE STRING.              
087500     COMPUTE WS-SCAN-LIMIT = WS-SUB-LEN - WS-TRIM-LEN + 1.                
087600     MOVE 0 TO WS-SUB-POS.                                                
087700     PERFORM CHECK-ONE-POS-A-IN-B-PARA                                    
087800         VARYING WS-SUB-POS FROM 1 BY 1                                   
087900         UNTIL WS-SUB-POS > WS-SCAN-LIMIT OR WS-CONTAINS-FLAG =           
088000             "Y".                                                         
088100 END-SCAN-CONTAINS-A-IN-B-PARA. EXIT.                                     
088200*    ONE POSITION OF THE A-IN-B SLIDE.                                    
088300 CHECK-ONE-POS-A-IN-B-PARA.                                               
088400     IF WS-COMM-UC (WS-SUB-POS : WS-TRIM-LEN) =                           
088500        WS-COMMITTEE (WS-COMM-IDX) (1 : WS-TRIM-LEN)                      
088600        MOVE "Y" TO WS-CONTAINS-FLAG.                                     
088700 END-CHECK-ONE-POS-A-IN-B-PARA. EXIT.                                     
088800*    SAME IDEA AS SCAN-CONTAINS-A-IN-B-PARA WITH THE ROLES                
088900*    OF TABLE ENTRY AND MEMBER TEXT SWAPPED, FOR WHEN THE                 
089000*    MEMBER TYPED THE LONGER STRING.                                      
089100 SCAN-CONTAINS-B-IN-A-PARA.                                               
089200*    MIRROR IMAGE OF THE LIMIT COMPUTE ABOVE -- HERE THE                  
089300*    TABLE ENTRY IS THE LONGER STRING BEING SLID ACROSS.                  
089400     COMPUTE WS-SCAN-LIMIT = WS-TRIM-LEN - WS-SUB-LEN + 1.                
089500     MOVE 0 TO WS-SUB-POS.                                                
089600     PERFORM CHECK-ONE-POS-B-IN-A-PARA                                    
089700         VARYING WS-SUB-POS FROM 1 BY 1                                   
089800         UNTIL WS-SUB-POS > WS-SCAN-LIMIT OR WS-CONTAINS-FLAG =           
089900             "Y".                                                         
090000 END-SCAN-CONTAINS-B-IN-A-PARA. EXIT.                                     
090100*    ONE POSITION OF THE B-IN-A SLIDE.                                    
090200 CHECK-ONE-POS-B-IN-A-PARA.                                               
090300     IF WS-COMMITTEE (WS-COMM-IDX) (WS-SUB-POS : WS-SUB-LEN) =            
090400        WS-COMM-UC (1 : WS-SUB-LEN)                                       
090500        MOVE "Y" TO WS-CONTAINS-FLAG.                                     
090600 END-CHECK-ONE-POS-B-IN-A-PARA. EXIT.                                     
090700*    ------------------------------------------------------               
090800*    TIME-CLASSIFIER -- BUCKETS A RAW TIME STRING WHEN THE                
090900*    PORTAL EXTRACT LEFT THE TIMESLOT COLUMN BLANK.                       
091000*    ------------------------------------------------------               
091100 CLASSIFY-TIME-PARA.                                                      
091200     MOVE WS-SHF-TIME-RAW (X1) TO WS-CURR-TIME-RAW.                       
091300     PERFORM PARSE-TIME-PATTERN-PARA THRU                                 
091400         END-PARSE-TIME-PATTERN-PARA.                                     
091500*    NO RECOGNIZABLE HH:MM AM/PM ANYWHERE IN THE RAW TEXT --              
091600*    BUCKET IT MORNING SO IT STILL SHOWS UP ON THE REPORT                 
091700*    RATHER THAN GETTING DROPPED.                                         
091800     IF WS-SCAN-FOUND NOT = "Y"                                           
091900        MOVE "Morning" TO WS-SCAN-BUCKET                                  
092000     ELSE                                                                 
092100*       ROLL THE 12-HOUR CLOCK INTO 24-HOUR SO THE BUCKET                 
092200*       CUTOFFS BELOW CAN COMPARE STRAIGHT NUMBERS.                       
092300        MOVE WS-SCAN-HR-NUM TO WS-SCAN-HOUR-24                            
092400        IF WS-SCAN-MERIDIAN = "PM" AND WS-SCAN-HR-NUM NOT = 12            
092500           ADD 12 TO WS-SCAN-HOUR-24                                      
092600        END-IF                                                            
092700        IF WS-SCAN-MERIDIAN = "AM" AND WS-SCAN-HR-NUM = 12                
092800           MOVE 0 TO WS-SCAN-HOUR-24                                      
092900        END-IF                                                            
093000*       MORNING BEFORE NOON, AFTERNOON BEFORE 5 PM, EVENING               
093100*       BEFORE 9 PM, ANYTHING LATER IS OVERNIGHT.                         
093200        IF WS-SCAN-HOUR-24 < 12                                           
093300           MOVE "Morning" TO WS-SCAN-BUCKET                               
093400        ELSE                                                              
093500           IF WS-SCAN-HOUR-24 < 17                                        
093600              MOVE "Afternoon" TO WS-SCAN-BUCKET                          
093700           ELSE                                                           
093800              IF WS-SCAN-HOUR-24 < 21                                     
093900                 MOVE "Evening" TO WS-SCAN-BUCKET                         
094000              ELSE                                                        
094100                 MOVE "Overnight" TO WS-SCAN-BUCKET                       
094200              END-IF                                                      
094300           END-IF                                                         
094400        END-IF                                                            
094500     END-IF.                                                              
094600 END-CLASSIFY-TIME-PARA. EXIT.                                            
094700*    ------------------------------------------------------               
094800*    PARSE-TIME-PATTERN-PARA -- SCANS THE UPPER-CASED RAW                 
094900*    TIME TEXT LEFT TO RIGHT LOOKING FOR AN HH:MM OR H:MM                 
095000*    PATTERN FOLLOWED SOMEWHERE BY AN AM OR PM MARKER.  THE               
095100*    FIRST PATTERN FOUND WINS.  NOTHING FOUND LEAVES                      
095200*    WS-SCAN-FOUND SET TO "N".                                            
095300*    ------------------------------------------------------               
095400 PARSE-TIME-PATTERN-PARA.                                                 
095500     MOVE WS-CURR-TIME-RAW TO WS-TIME-UC.                                 
095600     INSPECT WS-TIME-UC CONVERTING                                        
095700         "abcdefghijklmnopqrstuvwxyz" TO                                  
095800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
095900     MOVE "N" TO WS-SCAN-FOUND.                                           
096000     MOVE 0 TO WS-SCAN-HR-NUM WS-SCAN-MIN-NUM.                            
096100     MOVE SPACES TO WS-SCAN-MERIDIAN.                                     
096200     MOVE 0 TO WS-SCAN-POS.                                               
096300*    THE RAW TIME FIELD IS ONLY 18 BYTES WIDE AND THE                     
096400*    SHORTEST POSSIBLE PATTERN ("D:DDAM") IS 6 BYTES, SO                  
096500*    THERE IS NO POINT STARTING A TRY PAST POSITION 12.                   
096600     PERFORM TRY-ONE-POS-PARA                                             
096700         VARYING WS-SCAN-POS FROM 1 BY 1                                  
096800         UNTIL WS-SCAN-POS > 12 OR WS-SCAN-FOUND = "Y".                   
096900 END-PARSE-TIME-PATTERN-PARA. EXIT.                                       
097000*    AT THE CURRENT SCAN POSITION, TRY THE 2-DIGIT HOUR                   
097100*    PATTERN FIRST ("11:30 PM") AND ONLY IF THAT FAILS TRY                
097200*    THE 1-DIGIT HOUR PATTERN ("9:30 PM").                                
097300 TRY-ONE-POS-PARA.                                                        
097400     PERFORM TRY-2-DIGIT-HOUR-PARA THRU END-TRY-2-DIGIT-HOUR-PARA.        
097500     IF WS-SCAN-FOUND NOT = "Y"                                           
097600        PERFORM TRY-1-DIGIT-HOUR-PARA THRU                                
097700            END-TRY-1-DIGIT-HOUR-PARA.                                    
097800 END-TRY-ONE-POS-PARA. EXIT.                                              
097900*    LOOKS FOR DD:DD STARTING AT WS-SCAN-POS -- TWO NUMERIC               
098000*    BYTES, A COLON, TWO MORE NUMERIC BYTES -- THEN HANDS                 
098100*    OFF TO TRY-MERIDIAN-PARA TO CONFIRM AN AM/PM MARKER                  
098200*    FOLLOWS SOMEWHERE AFTER IT.  NO MERIDIAN MARKER MEANS                
098300*    NO MATCH, EVEN IF THE DIGITS LOOKED RIGHT.                           
098400 TRY-2-DIGIT-HOUR-PARA.                                                   
098500*    BAIL OUT EARLY IF THERE AREN'T EVEN 5 MORE BYTES LEFT                
098600*    IN THE FIELD FOR "DD:DD" TO FIT.                                     
098700     IF WS-SCAN-POS + 4 NOT > 17                                          
098800*       BYTES 1-2 MUST BOTH BE DIGITS (THE HOUR).                         
098900        IF WS-TIME-CH (WS-SCAN-POS)     NUMERIC                           
099000           IF WS-TIME-CH (WS-SCAN-POS + 1) NUMERIC                        
099100*             BYTE 3 MUST BE THE COLON SEPARATOR.                         
099200              IF WS-TIME-CH (WS-SCAN-POS + 2) = ":"                       
099300*                BYTES 4-5 MUST BOTH BE DIGITS (THE MINUTES).             
099400                 IF WS-TIME-CH (WS-SCAN-POS + 3) NUMERIC                  
099500                    IF WS-TIME-CH (WS-SCAN-POS + 4) NUMERIC               
099600*                      PATTERN MATCHED -- PULL THE HOUR AND               
099700*                      MINUTE DIGITS OUT BYTE BY BYTE INTO                
099800*                      THE EDIT FIELDS, THEN CONVERT TO                   
099900*                      NUMERIC.                                           
100000                       MOVE WS-TIME-CH (WS-SCAN-POS)                      
100100                            TO WS-SCAN-HR-TXT (1:1)                       
100200                       MOVE WS-TIME-CH (WS-SCAN-POS + 1)                  
100300                            TO WS-SCAN-HR-TXT (2:1)                       
100400                       MOVE WS-TIME-CH (WS-SCAN-POS + 3)                  
100500                            TO WS-SCAN-MIN-TXT (1:1)                      
100600                       MOVE WS-TIME-CH (WS-SCAN-POS + 4)                  
100700                            TO WS-SCAN-MIN-TXT (2:1)                      
100800                       MOVE WS-SCAN-HR-TXT  TO WS-SCAN-HR-NUM             
100900                       MOVE WS-SCAN-MIN-TXT TO WS-SCAN-MIN-NUM            
101000*                      MERIDIAN SHOULD START RIGHT AFTER THE              
101100*                      MINUTES, MAYBE WITH ONE BLANK IN                   
101200*                      BETWEEN -- LET TRY-MERIDIAN-PARA WORK              
101300*                      OUT WHICH.                                         
101400                       COMPUTE WS-MERID-BASE = WS-SCAN-POS + 5            
101500                       PERFORM TRY-MERIDIAN-PARA                          
101600                           THRU END-TRY-MERIDIAN-PARA                     
101700                       IF WS-MERID-FOUND = "Y"                            
101800                          MOVE "Y" TO WS-SCAN-FOUND                       
101900                       END-IF.                                            
102000 END-TRY-2-DIGIT-HOUR-PARA. EXIT.                                         
102100*    SAME IDEA AS THE 2-DIGIT TRY BUT FOR A SINGLE LEADING                
102200*    HOUR DIGIT ("9:30" RATHER THAN "09:30").  A LEADING                  
102300*    ZERO IS STUFFED IN AHEAD OF THE SCANNED DIGIT SO                     
102400*    WS-SCAN-HR-NUM COMES OUT NUMERIC EITHER WAY.                         
102500 TRY-1-DIGIT-HOUR-PARA.                                                   
102600*    ONLY 4 BYTES NEEDED HERE ("D:DD") INSTEAD OF 5.                      
102700     IF WS-SCAN-POS + 3 NOT > 17                                          
102800*       BYTE 1 IS THE LONE HOUR DIGIT.                                    
102900        IF WS-TIME-CH (WS-SCAN-POS)     NUMERIC                           
103000*          BYTE 2 MUST BE THE COLON.                                      
103100           IF WS-TIME-CH (WS-SCAN-POS + 1) = ":"                          
103200*             BYTES 3-4 ARE THE TWO MINUTE DIGITS.                        
103300              IF WS-TIME-CH (WS-SCAN-POS + 2) NUMERIC                     
103400                 IF WS-TIME-CH (WS-SCAN-POS + 3) NUMERIC                  
103500*                   PAD A LEADING ZERO ONTO THE HOUR SO                   
103600*                   "9:30" EDITS THE SAME WAY "09:30" DOES.               
103700                    MOVE "0" TO WS-SCAN-HR-TXT (1:1)                      
103800                    MOVE WS-TIME-CH (WS-SCAN-POS)                         
103900                         TO WS-SCAN-HR-TXT (2:1)                          
104000                    MOVE WS-TIME-CH (WS-SCAN-POS + 2)                     
104100                         TO WS-SCAN-MIN-TXT (1:1)                         
104200                    MOVE WS-TIME-CH (WS-SCAN-POS + 3)                     
104300                         TO WS-SCAN-MIN-TXT (2:1)                         
104400                    MOVE WS-SCAN-HR-TXT  TO WS-SCAN-HR-NUM                
104500                    MOVE WS-SCAN-MIN-TXT TO WS-SCAN-MIN-NUM               
104600*                   ONE FEWER BYTE CONSUMED THAN THE 2-DIGIT              
104700*                   CASE, SO THE MERIDIAN SEARCH STARTS ONE               
104800*                   POSITION EARLIER IN THE FIELD.                        
104900                    COMPUTE WS-MERID-BASE = WS-SCAN-POS + 4               
105000                    PERFORM TRY-MERIDIAN-PARA                             
105100                        THRU END-TRY-MERIDIAN-PARA                        
105200                    IF WS-MERID-FOUND = "Y"                               
105300                       MOVE "Y" TO WS-SCAN-FOUND                          
105400                    END-IF.                                               
105500 END-TRY-1-DIGIT-HOUR-PARA. EXIT.                                         
105600*    LOOKS FOR "AM"/"PM" RIGHT AFTER THE MINUTES, AND                     
105700*    SEPARATELY FOR " AM"/" PM" (ONE BLANK, THEN THE                      
105800*    MARKER) SINCE THE PORTAL EXTRACT IS NOT CONSISTENT                   
105900*    ABOUT THE SPACE BEFORE THE MERIDIAN.                                 
106000 TRY-MERIDIAN-PARA.                                                       
106100*    START PESSIMISTIC -- NO MERIDIAN MARKER SEEN YET.                    
106200     MOVE "N" TO WS-MERID-FOUND.                                          
106300*    FIRST TRY: MARKER SITS RIGHT AGAINST THE MINUTES WITH                
106400*    NO BLANK IN BETWEEN, E.G. "9:30AM".                                  
106500     IF WS-MERID-BASE NOT > 17                                            
106600        IF WS-MERID-BASE + 1 NOT > 17                                     
106700           IF (WS-TIME-CH (WS-MERID-BASE) = "A" OR                        
106800               WS-TIME-CH (WS-MERID-BASE) = "P")                          
106900              AND WS-TIME-CH (WS-MERID-BASE + 1) = "M"                    
107000              MOVE WS-TIME-CH (WS-MERID-BASE)                             
107100                   TO WS-SCAN-MERIDIAN (1:1)                              
107200              MOVE "M" TO WS-SCAN-MERIDIAN (2:1)                          
107300              MOVE "Y" TO WS-MERID-FOUND                                  
107400           END-IF                                                         
107500        END-IF                                                            
107600     END-IF.                                                              
107700*    SECOND TRY, ONLY IF THE FIRST DIDN'T HIT: MARKER IS ONE              
107800*    BLANK OVER, E.G. "9:30 AM".  WITHOUT THIS SECOND PASS A              
107900*    SPACED-OUT MERIDIAN WOULD LEAVE THE WHOLE TIME UNSCORED.             
108000     IF WS-MERID-FOUND = "N"                                              
108100        IF WS-MERID-BASE + 2 NOT > 17                                     
108200           IF WS-TIME-CH (WS-MERID-BASE) = SPACE                          
108300              IF (WS-TIME-CH (WS-MERID-BASE + 1) = "A" OR                 
108400                  WS-TIME-CH (WS-MERID-BASE + 1) = "P")                   
108500                 AND WS-TIME-CH (WS-MERID-BASE + 2) = "M"                 
108600                 MOVE WS-TIME-CH (WS-MERID-BASE + 1)                      
108700                      TO WS-SCAN-MERIDIAN (1:1)                           
108800                 MOVE "M" TO WS-SCAN-MERIDIAN (2:1)                       
108900                 MOVE "Y" TO WS-MERID-FOUND                               
109000              END-IF                                                      
109100           END-IF                                                         
109200        END-IF.                                                           
109300 END-TRY-MERIDIAN-PARA. EXIT.                                             
109400*    ------------------------------------------------------               
109500*    SHIFT-RANKER -- BUILDS THE CANDIDATE LIST (EXCLUDED                  
109600*    COMMITTEES DROPPED), SCORES EVERY CANDIDATE, AND KEEPS               
109700*    THE BEST FIVE.                                                       
109800*    ------------------------------------------------------               
109900 RANK-SHIFTS-FOR-MBR.                                                     
110000*    CLEAR THE CANDIDATE COUNT BEFORE EVERY MEMBER -- THE                 
110100*    CANDIDATE TABLE ITSELF IS REUSED SUBSCRIPT FOR SUBSCRIPT,            
110200*    NOT RE-INITIALIZED, SO A STALE WS-CAND-CT WOULD LEAK LAST            
110300*    MEMBER'S CANDIDATES INTO THIS ONE'S SELECTION SORT.                  
110400     MOVE 0 TO WS-CAND-CT.                                                
110500     MOVE 0 TO X2.                                                        
110600     PERFORM BUILD-ONE-CAND-PARA                                          
110700         VARYING X2 FROM 1 BY 1                                           
110800         UNTIL X2 > WS-SHF-LOAD-CT.                                       
110900     PERFORM SELECT-TOP5-PARA THRU END-SELECT-TOP5-PARA.                  
111000 END-RANK-SHIFTS-FOR-MBR. EXIT.                                           
111100*    ONE SHIFT TABLE ENTRY BECOMES ONE CANDIDATE UNLESS THE               
111200*    MEMBER EXCLUDED ITS COMMITTEE.  EXCLUDED SHIFTS NEVER                
111300*    GET SCORED AND NEVER SHOW UP ON THE REPORT AT ALL.                   
111400 BUILD-ONE-CAND-PARA.                                                     
111500     MOVE "N" TO WS-EXCLUDED-FLAG.                                        
111600*    NO EXCLUDED-COMMITTEE LIST ON FILE FOR THIS MEMBER MEANS             
111700*    NOTHING TO CHECK -- EVERY SHIFT BECOMES A CANDIDATE.                 
111800     IF MBR-EXCL-COUNT > 0                                                
111900        MOVE 0 TO WS-EXCL-IDX                                             
112000        PERFORM CHECK-EXCL-ONE-PARA                                       
112100            VARYING WS-EXCL-IDX FROM 1 BY 1                               
112200            UNTIL WS-EXCL-IDX > MBR-EXCL-COUNT                            
112300                   OR WS-EXCLUDED-FLAG = "Y".                             
112400*    NOT EXCLUDED -- ADD IT AS A CANDIDATE AND SCORE IT RIGHT             
112500*    AWAY WHILE X2 STILL POINTS AT ITS SHIFT-TABLE ENTRY.                 
112600     IF WS-EXCLUDED-FLAG = "N"                                            
112700        ADD 1 TO WS-CAND-CT                                               
112800        MOVE X2  TO WS-CAND-SHF-IDX (WS-CAND-CT)                          
112900        MOVE "N" TO WS-CAND-USED    (WS-CAND-CT)                          
113000        PERFORM SCORE-SHIFT-PARA THRU END-SCORE-SHIFT-PARA.               
113100 END-BUILD-ONE-CAND-PARA. EXIT.                                           
113200*    ONE ENTRY OF THE MEMBER'S EXCLUDED-COMMITTEE LIST,                   
113300*    CASE-FOLDED BOTH SIDES BEFORE THE COMPARE.                           
113400 CHECK-EXCL-ONE-PARA.                                                     
113500     MOVE SPACES TO WS-UC-A.                                              
113600     MOVE WS-SHF-COMMITTEE (X2) TO WS-UC-A (1:15).                        
113700     INSPECT WS-UC-A CONVERTING                                           
113800         "abcdefghijklmnopqrstuvwxyz" TO                                  
113900         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
114000     MOVE SPACES TO WS-UC-B.                                              
114100     MOVE MBR-EXCLUDED (WS-EXCL-IDX) TO WS-UC-B (1:15).                   
114200     INSPECT WS-UC-B CONVERTING                                           
114300         "abcdefghijklmnopqrstuvwxyz" TO                                  
114400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
114500     IF WS-UC-A = WS-UC-B                                                 
114600        MOVE "Y" TO WS-EXCLUDED-FLAG.                                     
114700 END-CHECK-EXCL-ONE-PARA. EXIT.                                           
114800*    ------------------------------------------------------               
114900*    SCORE-SHIFT-PARA -- THE QUICKMATCH SCORER.  STARTS AT                
115000*    100 AND APPLIES EACH RULE IN TURN, BUILDING THE REASON               
115100*    TEXT THE REPORT PRINTS UNDER THE MATCH LINE.                         
115200*                                                                         
115300*    RULE SUMMARY, FOR WHOEVER HAS TO EXPLAIN A SCORE TO A                
115400*    MEMBER WHO CALLS THE OFFICE ASKING WHY THEIR TOP MATCH               
115500*    ISN'T A 100:                                                         
115600*        COMMITTEE   TOP CHOICE            +10%                           
115700*                    RANKED, EACH STEP DOWN  -5% PER STEP                 
115800*                    NOT ON THE LIST AT ALL  -25%                         
115900*        DAY         PREFERRED DAY         NO CHANGE                      
116000*                    NOT A PREFERRED DAY     -20%                         
116100*        TIME        PREFERRED TIME        NO CHANGE                      
116200*                    NOT A PREFERRED TIME    -15%                         
116300*        SLOTS       MORE THAN 3 OPEN        +5%                          
116400*                    EXACTLY 1 OPEN          -5%                          
116500*        LATE        STARTS AT OR AFTER 9 PM -10%                         
116600*    THE RUNNING TOTAL IS THEN FLOORED AT 0 AND CEILINGED AT              
116700*    120 BY CLAMP-SCORE-PARA BEFORE IT GOES ON THE REPORT.                
116800*    ------------------------------------------------------               
116900 SCORE-SHIFT-PARA.                                                        
117000     MOVE 100 TO WS-SCORE.                                                
117100     MOVE SPACES TO WS-CAND-BRK-COMMITTEE (WS-CAND-CT)                    
117200                    WS-CAND-BRK-DAY       (WS-CAND-CT)                    
117300                    WS-CAND-BRK-TIME      (WS-CAND-CT)                    
117400                    WS-CAND-BRK-SLOTS     (WS-CAND-CT)                    
117500                    WS-CAND-BRK-LATE      (WS-CAND-CT).                   
117600     PERFORM SCORE-COMMITTEE-PARA THRU END-SCORE-COMMITTEE-PARA.          
117700     PERFORM SCORE-DAY-PARA       THRU END-SCORE-DAY-PARA.                
117800     PERFORM SCORE-TIME-PARA      THRU END-SCORE-TIME-PARA.               
117900     PERFORM SCORE-SLOTS-PARA     THRU END-SCORE-SLOTS-PARA.              
118000     PERFORM SCORE-LATE-PARA      THRU END-SCORE-LATE-PARA.               
118100     PERFORM CLAMP-SCORE-PARA     THRU END-CLAMP-SCORE-PARA.              
118200     MOVE WS-SCORE TO WS-CAND-SCORE (WS-CAND-CT).                         
118300 END-SCORE-SHIFT-PARA. EXIT.                                              
118400*    RANK 1 ON THE MEMBER'S PREFERENCE LIST IS THE TOP                    
118500*    CHOICE (+10%).  ANY OTHER RANKED PREFERENCE LOSES 5%                 
118600*    PER STEP DOWN THE LIST.  A COMMITTEE THE MEMBER NEVER                
118700*    LISTED AT ALL LOSES A FLAT 25%.  NO PREFERENCES ON                   
118800*    FILE MEANS NO ADJUSTMENT EITHER WAY.                                 
118900 SCORE-COMMITTEE-PARA.                                                    
119000     MOVE 0 TO WS-RANK-K.                                                 
119100     IF MBR-COMM-COUNT > 0                                                
119200        MOVE 0 TO WS-COMM-IDX                                             
119300        PERFORM FIND-COMM-RANK-PARA                                       
119400            VARYING WS-COMM-IDX FROM 1 BY 1                               
119500            UNTIL WS-COMM-IDX > MBR-COMM-COUNT OR WS-RANK-K > 0           
119600*       WS-RANK-K STILL ZERO MEANS THE MEMBER LISTED                      
119700*       PREFERENCES BUT THIS SHIFT'S COMMITTEE WASN'T ONE OF              
119800*       THEM -- THAT'S THE FLAT -25% BRANCH BELOW.                        
119900        IF WS-RANK-K = 1                                                  
120000           ADD 10 TO WS-SCORE                                             
120100           MOVE WS-SHF-COMMITTEE (X2) TO WS-TRIM-SRC                      
120200           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
120300           STRING "Top choice: "          DELIMITED BY SIZE               
120400                  WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
120500                                           DELIMITED BY SIZE              
120600                  " (+10%)"                DELIMITED BY SIZE              
120700               INTO WS-CAND-BRK-COMMITTEE (WS-CAND-CT)                    
120800        ELSE                                                              
120900*       RANKED SOMEWHERE BELOW FIRST CHOICE -- EACH STEP                  
121000*       FARTHER DOWN THE MEMBER'S LIST COSTS 5% MORE.                     
121100        IF WS-RANK-K > 1                                                  
121200           COMPUTE WS-SCORE-MAG = (WS-RANK-K - 1) * 5                     
121300           SUBTRACT WS-SCORE-MAG FROM WS-SCORE                            
121400           PERFORM BUILD-RANKNO-TEXT-PARA                                 
121500               THRU END-BUILD-RANKNO-TEXT-PARA                            
121600           PERFORM BUILD-MAG-TEXT-PARA                                    
121700               THRU END-BUILD-MAG-TEXT-PARA                               
121800           MOVE WS-SHF-COMMITTEE (X2) TO WS-TRIM-SRC                      
121900           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
122000           STRING "Rank #"                DELIMITED BY SIZE               
122100                  WS-RANKNO-TEXT (1:WS-RANKNO-LEN)                        
122200                                           DELIMITED BY SIZE              
122300                  ": "                     DELIMITED BY SIZE              
122400                  WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
122500                                           DELIMITED BY SIZE              
122600                  " (-"                    DELIMITED BY SIZE              
122700                  WS-MAG-TEXT (1:WS-MAG-LEN)                              
122800                                           DELIMITED BY SIZE              
122900                  "%)"                     DELIMITED BY SIZE              
123000               INTO WS-CAND-BRK-COMMITTEE (WS-CAND-CT)                    
123100        ELSE                                                              
123200*       NOT RANKED AT ALL -- THE MEMBER HAS PREFERENCES ON                
123300*       FILE AND THIS COMMITTEE ISN'T AMONG THEM.                         
123400           SUBTRACT 25 FROM WS-SCORE                                      
123500           MOVE WS-SHF-COMMITTEE (X2) TO WS-TRIM-SRC                      
123600           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
123700           STRING WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
123800                                           DELIMITED BY SIZE              
123900                  " not in your preferences (-25%)"                       
124000                                           DELIMITED BY SIZE              
124100               INTO WS-CAND-BRK-COMMITTEE (WS-CAND-CT)                    
124200        END-IF                                                            
124300        END-IF                                                            
124400     ELSE                                                                 
124500        MOVE "No committee preference set" TO                             
124600             WS-CAND-BRK-COMMITTEE (WS-CAND-CT).                          
124700 END-SCORE-COMMITTEE-PARA. EXIT.                                          
124800*    IS THIS ONE MEMBER-PREFERENCE ENTRY THE SAME COMMITTEE               
124900*    AS THE CANDIDATE SHIFT.  WS-RANK-K COMES BACK NONZERO                
125000*    ON A HIT, CARRYING THE MEMBER'S OWN RANK NUMBER.                     
125100 FIND-COMM-RANK-PARA.                                                     
125200     MOVE SPACES TO WS-UC-B.                                              
125300     MOVE MBR-COMMITTEES (WS-COMM-IDX) TO WS-UC-B (1:15).                 
125400     INSPECT WS-UC-B CONVERTING                                           
125500         "abcdefghijklmnopqrstuvwxyz" TO                                  
125600         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
125700     MOVE SPACES TO WS-UC-A.                                              
125800     MOVE WS-SHF-COMMITTEE (X2) TO WS-UC-A (1:15).                        
125900     INSPECT WS-UC-A CONVERTING                                           
126000         "abcdefghijklmnopqrstuvwxyz" TO                                  
126100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
126200     IF WS-UC-A = WS-UC-B                                                 
126300        MOVE WS-COMM-IDX TO WS-RANK-K.                                    
126400 END-FIND-COMM-RANK-PARA. EXIT.                                           
126500*    FLAT BONUS TEXT IF THE SHIFT'S DAY IS ON THE MEMBER'S                
126600*    PREFERRED-DAY LIST, FLAT 20% PENALTY IF THE MEMBER                   
126700*    LISTED PREFERRED DAYS AND THIS SHIFT ISN'T ONE OF                    
126800*    THEM.  UNLIKE THE COMMITTEE SCORE THERE IS NO RANK                   
126900*    WEIGHTING HERE -- A PREFERRED DAY IS A PREFERRED DAY.                
127000 SCORE-DAY-PARA.                                                          
127100*    ONLY SCORE THE DAY IF THE MEMBER ACTUALLY LISTED ANY                 
127200*    PREFERRED DAYS -- OTHERWISE THERE IS NOTHING TO PENALIZE             
127300*    AGAINST AND WE SAY SO ON THE REPORT LINE INSTEAD.                    
127400     IF MBR-DAY-COUNT > 0                                                 
127500        MOVE "N" TO WS-DAY-MATCH-FLAG                                     
127600        MOVE 0 TO WS-DAY-IDX                                              
127700        PERFORM CHECK-DAY-PREF-PARA                                       
127800            VARYING WS-DAY-IDX FROM 1 BY 1                                
127900            UNTIL WS-DAY-IDX > MBR-DAY-COUNT                              
128000                   OR WS-DAY-MATCH-FLAG = "Y"                             
128100        IF WS-DAY-MATCH-FLAG = "Y"                                        
128200           MOVE WS-SHF-DAY (X2) TO WS-TRIM-SRC                            
128300           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
128400           STRING WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
128500                                           DELIMITED BY SIZE              
128600                  " is a preferred day"    DELIMITED BY SIZE              
128700               INTO WS-CAND-BRK-DAY (WS-CAND-CT)                          
128800        ELSE                                                              
128900*          SHIFT FELL ON A DAY THE MEMBER DID NOT ASK FOR.                
129000           SUBTRACT 20 FROM WS-SCORE                                      
129100           MOVE WS-SHF-DAY (X2) TO WS-TRIM-SRC                            
129200           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
129300           STRING WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
129400                                           DELIMITED BY SIZE              
129500                  " is not preferred (-20%)"                              
129600                                           DELIMITED BY SIZE              
129700               INTO WS-CAND-BRK-DAY (WS-CAND-CT)                          
129800        END-IF                                                            
129900     ELSE                                                                 
130000        MOVE "No day preference set" TO WS-CAND-BRK-DAY                   
130100            (WS-CAND-CT).                                                 
130200 END-SCORE-DAY-PARA. EXIT.                                                
130300*    ONE ENTRY OF THE MEMBER'S PREFERRED-DAY LIST, CASE-                  
130400*    FOLDED BOTH SIDES BEFORE THE COMPARE.                                
130500 CHECK-DAY-PREF-PARA.                                                     
130600     MOVE SPACES TO WS-UC-B.                                              
130700     MOVE MBR-DAYS (WS-DAY-IDX) TO WS-UC-B (1:9).                         
130800     INSPECT WS-UC-B CONVERTING                                           
130900         "abcdefghijklmnopqrstuvwxyz" TO                                  
131000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
131100     MOVE SPACES TO WS-UC-A.                                              
131200     MOVE WS-SHF-DAY (X2) TO WS-UC-A (1:9).                               
131300     INSPECT WS-UC-A CONVERTING                                           
131400         "abcdefghijklmnopqrstuvwxyz" TO                                  
131500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
131600     IF WS-UC-A = WS-UC-B                                                 
131700        MOVE "Y" TO WS-DAY-MATCH-FLAG.                                    
131800 END-CHECK-DAY-PREF-PARA. EXIT.                                           
131900*    SAME SHAPE AS SCORE-DAY-PARA BUT AGAINST THE MEMBER'S                
132000*    PREFERRED-TIMESLOT LIST AND A SMALLER 15% PENALTY.                   
132100 SCORE-TIME-PARA.                                                         
132200*    SAME GUARD AS SCORE-DAY-PARA -- NO TIME PREFERENCES ON               
132300*    FILE MEANS NO PENALTY EITHER WAY.                                    
132400     IF MBR-TIME-COUNT > 0                                                
132500        MOVE "N" TO WS-TIME-MATCH-FLAG                                    
132600        MOVE 0 TO WS-TIME-IDX                                             
132700        PERFORM CHECK-TIME-PREF-PARA                                      
132800            VARYING WS-TIME-IDX FROM 1 BY 1                               
132900            UNTIL WS-TIME-IDX > MBR-TIME-COUNT                            
133000                   OR WS-TIME-MATCH-FLAG = "Y"                            
133100        IF WS-TIME-MATCH-FLAG = "Y"                                       
133200           MOVE WS-SHF-TIMESLOT (X2) TO WS-TRIM-SRC                       
133300           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
133400           STRING WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
133500                                           DELIMITED BY SIZE              
133600                  " is a preferred time"   DELIMITED BY SIZE              
133700               INTO WS-CAND-BRK-TIME (WS-CAND-CT)                         
133800        ELSE                                                              
133900           SUBTRACT 15 FROM WS-SCORE                                      
134000           MOVE WS-SHF-TIMESLOT (X2) TO WS-TRIM-SRC                       
134100           PERFORM TRIM-FIELD-PARA THRU END-TRIM-FIELD-PARA               
134200           STRING WS-TRIM-SRC (1:WS-TRIM-OUT-LEN)                         
134300                                           DELIMITED BY SIZE              
134400                  " is not preferred (-15%)"                              
134500                                           DELIMITED BY SIZE              
134600               INTO WS-CAND-BRK-TIME (WS-CAND-CT)                         
134700        END-IF                                                            
134800     ELSE                                                                 
134900        MOVE "No time preference set" TO WS-CAND-BRK-TIME                 
135000            (WS-CAND-CT).                                                 
135100 END-SCORE-TIME-PARA. EXIT.                                               
135200*    ONE ENTRY OF THE MEMBER'S PREFERRED-TIMESLOT LIST.                   
135300 CHECK-TIME-PREF-PARA.                                                    
135400     MOVE SPACES TO WS-UC-B.                                              
135500     MOVE MBR-TIMES (WS-TIME-IDX) TO WS-UC-B (1:9).                       
135600     INSPECT WS-UC-B CONVERTING                                           
135700         "abcdefghijklmnopqrstuvwxyz" TO                                  
135800         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
135900     MOVE SPACES TO WS-UC-A.                                              
136000     MOVE WS-SHF-TIMESLOT (X2) TO WS-UC-A (1:9).                          
136100     INSPECT WS-UC-A CONVERTING                                           
136200         "abcdefghijklmnopqrstuvwxyz" TO                                  
136300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                    
136400     IF WS-UC-A = WS-UC-B                                                 
136500        MOVE "Y" TO WS-TIME-MATCH-FLAG.                                   
136600 END-CHECK-TIME-PREF-PARA. EXIT.                                          
136700*    MORE THAN 3 OPEN SLOTS EARNS +5% (PLENTY OF ROOM),                   
136800*    EXACTLY 1 SLOT LOSES 5% (ABOUT TO CLOSE OUT), AND                    
136900*    ANYTHING ELSE JUST PRINTS THE COUNT WITH NO SCORE                    
137000*    CHANGE.  A NON-NUMERIC SLOTS COLUMN FROM A BAD EXTRACT               
137100*    ROW IS REPORTED AS UNKNOWN RATHER THAN BOMBING THE RUN.              
137200 SCORE-SLOTS-PARA.                                                        
137300*    A BAD EXTRACT ROW CAN LEAVE THE SLOTS COLUMN BLANK OR                
137400*    ALPHA -- CATCH THAT FIRST SO COMPUTE NEVER ABENDS ON IT.             
137500     IF WS-SHF-SLOTS-X (X2) NOT NUMERIC                                   
137600        MOVE "Slots unknown" TO WS-CAND-BRK-SLOTS (WS-CAND-CT)            
137700     ELSE                                                                 
137800        MOVE WS-SHF-SLOTS (X2) TO WS-SCORE-MAG                            
137900*       PLENTY OF ROOM -- REWARD IT.                                      
138000        IF WS-SCORE-MAG > 3                                               
138100           ADD 5 TO WS-SCORE                                              
138200           PERFORM BUILD-MAG-TEXT-PARA THRU                               
138300               END-BUILD-MAG-TEXT-PARA                                    
138400           STRING WS-MAG-TEXT (1:WS-MAG-LEN)  DELIMITED BY SIZE           
138500                  " slots available (+5%)"    DELIMITED BY SIZE           
138600                  INTO WS-CAND-BRK-SLOTS (WS-CAND-CT)                     
138700        ELSE                                                              
138800*       DOWN TO THE LAST OPENING -- WARN THE MEMBER IT MAY                
138900*       CLOSE OUT BEFORE THEY SIGN UP.                                    
139000        IF WS-SCORE-MAG = 1                                               
139100           SUBTRACT 5 FROM WS-SCORE                                       
139200           MOVE "Only 1 slot left (-5%)" TO WS-CAND-BRK-SLOTS             
139300               (WS-CAND-CT)                                               
139400        ELSE                                                              
139500*       2 OR 3 SLOTS -- MIDDLE OF THE ROAD, JUST REPORT THE               
139600*       COUNT WITH NO SCORE ADJUSTMENT.                                   
139700           PERFORM BUILD-MAG-TEXT-PARA THRU                               
139800               END-BUILD-MAG-TEXT-PARA                                    
139900           STRING WS-MAG-TEXT (1:WS-MAG-LEN) DELIMITED BY SIZE            
140000                  " slots available"          DELIMITED BY SIZE           
140100                  INTO WS-CAND-BRK-SLOTS (WS-CAND-CT)                     
140200        END-IF                                                            
140300        END-IF.                                                           
140400 END-SCORE-SLOTS-PARA. EXIT.                                              
140500*    RE-RUNS THE SAME TIME SCAN USED TO BUCKET THE SHIFT SO               
140600*    WE HAVE A 24-HOUR CLOCK VALUE TO TEST.  9 PM OR LATER                
140700*    LOSES A FLAT 10% -- MEMBERS ASKED FOR FEWER LATE-                    
140800*    EVENING SUGGESTIONS AFTER THE CO-108 SURVEY.                         
140900 SCORE-LATE-PARA.                                                         
141000*    THE TIME WAS ALREADY PARSED ONCE FOR THE SLOT-TIME                   
141100*    DISPLAY, BUT THAT RESULT WASN'T KEPT AROUND, SO WE                   
141200*    PARSE THE RAW TEXT A SECOND TIME HERE JUST FOR THE                   
141300*    24-HOUR VALUE THIS PARAGRAPH NEEDS.                                  
141400     MOVE WS-SHF-TIME-RAW (X2) TO WS-CURR-TIME-RAW.                       
141500     PERFORM PARSE-TIME-PATTERN-PARA THRU                                 
141600         END-PARSE-TIME-PATTERN-PARA.                                     
141700     IF WS-SCAN-FOUND = "Y"                                               
141800        MOVE WS-SCAN-HR-NUM TO WS-SCAN-HOUR-24                            
141900*       12-HOUR TO 24-HOUR ROLL: PM ADDS 12 UNLESS IT IS                  
142000*       ALREADY "12" (NOON STAYS 12, NOT 24).                             
142100        IF WS-SCAN-MERIDIAN = "PM" AND WS-SCAN-HR-NUM NOT = 12            
142200           ADD 12 TO WS-SCAN-HOUR-24                                      
142300        END-IF                                                            
142400*       21:00 (9 PM) OR LATER IS THE CUTOFF FOR "LATE EVENING".           
142500        IF WS-SCAN-HOUR-24 >= 21                                          
142600           SUBTRACT 10 FROM WS-SCORE                                      
142700           MOVE "Late evening shift (-10%)" TO WS-CAND-BRK-LATE           
142800               (WS-CAND-CT)                                               
142900        END-IF.                                                           
143000 END-SCORE-LATE-PARA. EXIT.                                               
143100*    KEEPS THE PRINTED PERCENT SANE AT EITHER END --                      
143200*    NOTHING BELOW 0, NOTHING ABOVE 120 (A SHIFT CAN STACK                
143300*    UP MORE BONUSES THAN A FLAT 100% SCALE WOULD ALLOW).                 
143400 CLAMP-SCORE-PARA.                                                        
143500*    A SHIFT STACKING SEVERAL PENALTIES CAN GO NEGATIVE --                
143600*    FLOOR IT AT ZERO SO THE REPORT NEVER SHOWS A MINUS SIGN.             
143700     IF WS-SCORE < 0                                                      
143800        MOVE 0 TO WS-SCORE                                                
143900     ELSE                                                                 
144000*    A SHIFT STACKING THE TOP-CHOICE, SLOTS AND OTHER BONUSES             
144100*    CAN CLEAR 100% -- CEILING IT AT 120 SO THE 3-BYTE PRINT              
144200*    FIELD NEVER OVERFLOWS.                                               
144300     IF WS-SCORE > 120                                                    
144400        MOVE 120 TO WS-SCORE                                              
144500     END-IF                                                               
144600     END-IF.                                                              
144700 END-CLAMP-SCORE-PARA. EXIT.                                              
144800*    RIGHT-JUSTIFIED ZERO-SUPPRESSED EDIT OF A SMALL                      
144900*    NUMBER (SCORE-STEP MAGNITUDE OR SLOT COUNT) INTO A                   
145000*    LEFT-JUSTIFIED 1- OR 2-BYTE TEXT FIELD FOR STRING-ING                
145100*    INTO A REASON LINE.                                                  
145200 BUILD-MAG-TEXT-PARA.                                                     
145300     MOVE WS-SCORE-MAG TO WS-EDIT-MAG2.                                   
145400     IF WS-EDIT-MAG2 (1:1) = SPACE                                        
145500        MOVE 1 TO WS-MAG-LEN                                              
145600        MOVE WS-EDIT-MAG2 (2:1) TO WS-MAG-TEXT (1:1)                      
145700     ELSE                                                                 
145800        MOVE 2 TO WS-MAG-LEN                                              
145900        MOVE WS-EDIT-MAG2 TO WS-MAG-TEXT (1:2).                           
146000 END-BUILD-MAG-TEXT-PARA. EXIT.                                           
146100*    SAME EDIT AS BUILD-MAG-TEXT-PARA BUT FOR THE MEMBER'S                
146200*    COMMITTEE-PREFERENCE RANK NUMBER.                                    
146300 BUILD-RANKNO-TEXT-PARA.                                                  
146400     MOVE WS-RANK-K TO WS-EDIT-RANKNO.                                    
146500     IF WS-EDIT-RANKNO (1:1) = SPACE                                      
146600        MOVE 1 TO WS-RANKNO-LEN                                           
146700        MOVE WS-EDIT-RANKNO (2:1) TO WS-RANKNO-TEXT (1:1)                 
146800     ELSE                                                                 
146900        MOVE 2 TO WS-RANKNO-LEN                                           
147000        MOVE WS-EDIT-RANKNO TO WS-RANKNO-TEXT (1:2).                      
147100 END-BUILD-RANKNO-TEXT-PARA. EXIT.                                        
147200*    ------------------------------------------------------               
147300*    SELECT-TOP5-PARA -- SELECTION SORT ON SCORE, HIGH TO                 
147400*    LOW.  PICKS UP TO FIVE UNUSED CANDIDATES.                            
147500*    ------------------------------------------------------               
147600 SELECT-TOP5-PARA.                                                        
147700     MOVE 0 TO WS-TOP-CT.                                                 
147800     MOVE 0 TO X3.                                                        
147900     PERFORM PICK-ONE-TOP-PARA                                            
148000         VARYING X3 FROM 1 BY 1                                           
148100         UNTIL X3 > 5 OR X3 > WS-CAND-CT.                                 
148200 END-SELECT-TOP5-PARA. EXIT.                                              
148300*    ONE PASS OF THE SELECTION SORT -- FINDS THE HIGHEST-                 
148400*    SCORING CANDIDATE NOT YET PICKED AND COPIES ITS                      
148500*    REPORT-READY FIELDS INTO THE NEXT WS-TOP-* SLOT.                     
148600 PICK-ONE-TOP-PARA.                                                       
148700     MOVE -1 TO WS-BEST-SCORE.                                            
148800     MOVE 0 TO WS-BEST-IDX.                                               
148900     MOVE 0 TO X4.                                                        
149000     PERFORM CHECK-ONE-CAND-BEST-PARA                                     
149100         VARYING X4 FROM 1 BY 1                                           
149200         UNTIL X4 > WS-CAND-CT.                                           
149300*    WS-BEST-IDX STAYS ZERO WHEN EVERY CANDIDATE IS ALREADY               
149400*    USED -- IN THAT CASE THE PERFORM ... UNTIL IN THE CALLER             
149500*    JUST STOPS SHORT OF FIVE AND THE MEMBER GETS A SHORTER               
149600*    TOP LIST, NOT AN ERROR.                                              
149700     IF WS-BEST-IDX > 0                                                   
149800        ADD 1 TO WS-TOP-CT                                                
149900*       MARK IT USED SO THE NEXT PASS SKIPS IT.                           
150000        MOVE "Y" TO WS-CAND-USED (WS-BEST-IDX)                            
150100        MOVE WS-CAND-SHF-IDX (WS-BEST-IDX)                                
150200                                          TO WS-TOP-SHF-IDX               
150300                                              (WS-TOP-CT)                 
150400        MOVE WS-CAND-SCORE (WS-BEST-IDX) TO WS-TOP-SCORE                  
150500            (WS-TOP-CT)                                                   
150600*       THE FOUR BREAKOUT FLAGS RIDE ALONG SO THE REPORT                  
150700*       WRITER KNOWS WHICH REASON LINES TO PRINT UNDER THIS               
150800*       RANK WITHOUT RE-DERIVING THEM FROM THE SHIFT ROW.                 
150900        MOVE WS-CAND-BRK-COMMITTEE (WS-BEST-IDX)                          
151000                                     TO WS-TOP-BRK-COMMITTEE              
151100                                         (WS-TOP-CT)                      
151200        MOVE WS-CAND-BRK-DAY (WS-BEST-IDX)                                
151300                                     TO WS-TOP-BRK-DAY (WS-TOP-CT)        
151400        MOVE WS-CAND-BRK-TIME (WS-BEST-IDX)                               
151500                                     TO WS-TOP-BRK-TIME                   
151600                                         (WS-TOP-CT)                      
151700        MOVE WS-CAND-BRK-SLOTS (WS-BEST-IDX)                              
151800                                     TO WS-TOP-BRK-SLOTS                  
151900                                         (WS-TOP-CT)                      
152000        MOVE WS-CAND-BRK-LATE (WS-BEST-IDX)                               
152100                                     TO WS-TOP-BRK-LATE                   
152200                                         (WS-TOP-CT).                     
152300 END-PICK-ONE-TOP-PARA. EXIT.                                             
152400*    ONE CANDIDATE OF THE BEST-SO-FAR SCAN.  SKIP ANYTHING                
152500*    ALREADY PICKED IN AN EARLIER PASS SO THE SAME SHIFT                  
152600*    NEVER SHOWS UP TWICE IN ONE MEMBER'S TOP 5.                          
152700 CHECK-ONE-CAND-BEST-PARA.                                                
152800     IF WS-CAND-USED (X4) NOT = "Y"                                       
152900        IF WS-CAND-SCORE (X4) > WS-BEST-SCORE                             
153000           MOVE WS-CAND-SCORE (X4) TO WS-BEST-SCORE                       
153100           MOVE X4 TO WS-BEST-IDX.                                        
153200 END-CHECK-ONE-CAND-BEST-PARA. EXIT.                                      
153300*    ------------------------------------------------------               
153400*    REPORT WRITER PARAGRAPHS.                                            
153500*    ------------------------------------------------------               
153600*    RUNS ONCE AT THE VERY TOP OF THE JOB.  TOP-OF-FORM                   
153700*    ADVANCING STARTS THE REPORT ON A FRESH PAGE 1 EVEN IF                
153800*    THE PRINTER STILL HAS PAPER PARKED MID-FORM FROM                     
153900*    WHATEVER RAN BEFORE THIS JOB IN THE STREAM.                          
154000 WRITE-RUN-HEADER.                                                        
154100     MOVE WS-RUN-DATE-DISP TO HDR-RUN-DATE.                               
154200     MOVE WS-HDR-1-LINE TO LP-TEXT.                                       
154300     WRITE LINEPR AFTER ADVANCING TOP-OF-FORM.                            
154400     ADD 1 TO PGCT.                                                       
154500     MOVE 1 TO LNCT.                                                      
154600 END-WRITE-RUN-HEADER. EXIT.                                              
154700*    STARTS A NEW PAGE AND REPRINTS THE RUN-DATE HEADER                   
154800*    ONCE 60 LINES HAVE GONE OUT SINCE THE LAST TOP-OF-                   
154900*    FORM.  CALLED BEFORE EVERY DETAIL/REASON/FOOTER LINE                 
155000*    SO A MEMBER'S BLOCK NEVER SPLITS ACROSS A PAGE BREAK                 
155100*    IN THE MIDDLE OF A SINGLE MATCH LINE.                                
155200 PAGE-BREAK-CHECK-PARA.                                                   
155300     IF LNCT > 60                                                         
155400        MOVE WS-RUN-DATE-DISP TO HDR-RUN-DATE                             
155500        MOVE WS-HDR-1-LINE TO LP-TEXT                                     
155600        WRITE LINEPR AFTER ADVANCING TOP-OF-FORM                          
155700        ADD 1 TO PGCT                                                     
155800        MOVE 1 TO LNCT.                                                   
155900 END-PAGE-BREAK-CHECK-PARA. EXIT.                                         
156000*    MEMBER RECORD CAME OFF THE EXTRACT WITH NO EMAIL OR                  
156100*    NO MEMBER NUMBER -- CAN'T SEND THIS ONE ANYWHERE, SO                 
156200*    LOG IT ON THE REPORT AND MOVE ON WITHOUT SCORING IT.                 
156300 WRITE-SKIP-WARNING.                                                      
156400     ADD 1 TO WS-SUB-SKIP.                                                
156500     PERFORM PAGE-BREAK-CHECK-PARA THRU END-PAGE-BREAK-CHECK-PARA.        
156600     MOVE "SKIPPED - MISSING EMAIL OR MEMBER NUMBER" TO FTR-TEXT.         
156700     MOVE WS-FOOTER-LINE TO LP-TEXT.                                      
156800     WRITE LINEPR AFTER ADVANCING 1.                                      
156900     ADD 1 TO LNCT.                                                       
157000 END-WRITE-SKIP-WARNING. EXIT.                                            
157100*    NO SHIFT RECORDS LOADED AT ALL FOR TONIGHT'S RUN --                  
157200*    RATHER THAN PRINT AN EMPTY MATCH LIST FOR EVERY                      
157300*    MEMBER, SAY SO ONCE PER MEMBER AND KEEP GOING.                       
157400 WRITE-NO-SHIFTS.                                                         
157500     ADD 1 TO WS-SUB-SKIP.                                                
157600     PERFORM PAGE-BREAK-CHECK-PARA THRU END-PAGE-BREAK-CHECK-PARA.        
157700     MOVE "SKIPPED - NO SHIFTS ON FILE FOR THIS RUN" TO FTR-TEXT.         
157800     MOVE WS-FOOTER-LINE TO LP-TEXT.                                      
157900     WRITE LINEPR AFTER ADVANCING 1.                                      
158000     ADD 1 TO LNCT.                                                       
158100 END-WRITE-NO-SHIFTS. EXIT.                                               
158200*    PRINTS ONE MEMBER'S BLOCK -- SEPARATOR, THE MEMBER                   
158300*    SUB-HEADER LINE, UP TO FIVE MATCH LINES (EACH WITH ITS               
158400*    OWN REASON LINES UNDERNEATH), AND A FOOTER NOTE IF                   
158500*    FEWER THAN FIVE MATCHES CAME BACK.                                   
158600 WRITE-MBR-REPORT.                                                        
158700     PERFORM PAGE-BREAK-CHECK-PARA THRU END-PAGE-BREAK-CHECK-PARA.        
158800*    DASHED RULE AND THE EMAIL/MEMBER-NUMBER SUB-HEADER OPEN              
158900*    EVERY MEMBER'S BLOCK.                                                
159000     MOVE WS-SEP-LINE TO LP-TEXT.                                         
159100     WRITE LINEPR AFTER ADVANCING 1.                                      
159200     ADD 1 TO LNCT.                                                       
159300     MOVE MBR-EMAIL  TO SHD-EMAIL.                                        
159400     MOVE MBR-NUMBER TO SHD-MEMBER.                                       
159500     MOVE WS-SUB-HDR-LINE TO LP-TEXT.                                     
159600     WRITE LINEPR AFTER ADVANCING 1.                                      
159700     ADD 1 TO LNCT.                                                       
159800*    WALK THE TOP-5 TABLE X3 = 1 THRU WS-TOP-CT, PRINTING ONE             
159900*    DETAIL/REASON BLOCK PER MATCH -- WS-TOP-CT CAN BE LESS               
160000*    THAN 5 IF FEWER CANDIDATES SURVIVED SCORING.                         
160100     MOVE 0 TO X3.                                                        
160200     PERFORM WRITE-ONE-MATCH-PARA                                         
160300         VARYING X3 FROM 1 BY 1                                           
160400         UNTIL X3 > WS-TOP-CT.                                            
160500     PERFORM PAGE-BREAK-CHECK-PARA THRU END-PAGE-BREAK-CHECK-PARA.        
160600*    NO CANDIDATES AT ALL SURVIVED THE EXCLUDED-COMMITTEE                 
160700*    FILTER -- SAY SO INSTEAD OF LEAVING THE BLOCK EMPTY.                 
160800     IF WS-TOP-CT = 0                                                     
160900        MOVE "NO SHIFTS AVAILABLE" TO FTR-TEXT                            
161000        MOVE WS-FOOTER-LINE TO LP-TEXT                                    
161100        WRITE LINEPR AFTER ADVANCING 1                                    
161200        ADD 1 TO LNCT                                                     
161300     ELSE                                                                 
161400*    ONE TO FOUR MATCHES CAME BACK -- TELL THE MEMBER HOW MANY            
161500*    SO THEY DON'T WONDER WHY THE LIST LOOKS SHORT.                       
161600     IF WS-TOP-CT < 5                                                     
161700        MOVE WS-TOP-CT TO WS-SCORE-MAG                                    
161800        PERFORM BUILD-MAG-TEXT-PARA THRU END-BUILD-MAG-TEXT-PARA          
161900        STRING "ONLY "                       DELIMITED BY SIZE            
162000               WS-MAG-TEXT (1:WS-MAG-LEN)     DELIMITED BY SIZE           
162100               " MATCH(ES) AVAILABLE"         DELIMITED BY SIZE           
162200               INTO FTR-TEXT                                              
162300        MOVE WS-FOOTER-LINE TO LP-TEXT                                    
162400        WRITE LINEPR AFTER ADVANCING 1                                    
162500        ADD 1 TO LNCT                                                     
162600     END-IF                                                               
162700     END-IF.                                                              
162800*    ROLL THIS MEMBER'S PRINTED MATCH COUNT INTO THE RUN-WIDE             
162900*    CONTROL TOTAL FOR THE END-OF-JOB RECONCILIATION LINE.                
163000     ADD WS-TOP-CT TO WS-MATCH-WRITE-CT.                                  
163100 END-WRITE-MBR-REPORT. EXIT.                                              
163200*    ONE DETAIL LINE (RANK, SCORE, BADGE, COMMITTEE, DAY,                 
163300*    TIME, SLOTS) FOLLOWED BY A REASON LINE FOR EACH SCORE                
163400*    FACTOR THAT ACTUALLY MOVED THE NEEDLE.  A BLANK BREAK-               
163500*    DOWN FIELD MEANS THAT FACTOR HAD NOTHING TO SAY AND                  
163600*    NO REASON LINE PRINTS FOR IT.                                        
163700 WRITE-ONE-MATCH-PARA.                                                    
163800     PERFORM PAGE-BREAK-CHECK-PARA THRU END-PAGE-BREAK-CHECK-PARA.        
163900     MOVE X3 TO DTL-RANK.                                                 
164000     MOVE WS-TOP-SCORE (X3) TO DTL-SCORE.                                 
164100     PERFORM SET-BADGE-PARA THRU END-SET-BADGE-PARA.                      
164200     MOVE WS-BADGE TO DTL-BADGE.                                          
164300     MOVE WS-SHF-COMMITTEE (WS-TOP-SHF-IDX (X3)) TO DTL-COMMITTEE.        
164400     MOVE WS-SHF-DAY       (WS-TOP-SHF-IDX (X3)) TO DTL-DAY.              
164500     MOVE WS-SHF-TIME-RAW  (WS-TOP-SHF-IDX (X3)) TO DTL-TIME-RAW.         
164600     MOVE WS-SHF-SLOTS     (WS-TOP-SHF-IDX (X3)) TO DTL-SLOTS.            
164700     MOVE WS-DETAIL-LINE TO LP-TEXT.                                      
164800     WRITE LINEPR AFTER ADVANCING 1.                                      
164900     ADD 1 TO LNCT.                                                       
165000*    COMMITTEE REASON LINE -- BLANK WHEN THE MEMBER HAS NO                
165100*    COMMITTEE PREFERENCES ON FILE, SO NOTHING PRINTS HERE                
165200*    FOR THOSE MEMBERS.                                                   
165300     IF WS-TOP-BRK-COMMITTEE (X3) NOT = SPACES                            
165400        PERFORM PAGE-BREAK-CHECK-PARA THRU                                
165500            END-PAGE-BREAK-CHECK-PARA                                     
165600        MOVE WS-TOP-BRK-COMMITTEE (X3) TO RSN-TEXT                        
165700        MOVE WS-REASON-LINE TO LP-TEXT                                    
165800        WRITE LINEPR AFTER ADVANCING 1                                    
165900        ADD 1 TO LNCT.                                                    
166000*    DAY REASON LINE -- SAME BLANK-SKIPS-PRINT RULE.                      
166100     IF WS-TOP-BRK-DAY (X3) NOT = SPACES                                  
166200        PERFORM PAGE-BREAK-CHECK-PARA THRU                                
166300            END-PAGE-BREAK-CHECK-PARA                                     
166400        MOVE WS-TOP-BRK-DAY (X3) TO RSN-TEXT                              
166500        MOVE WS-REASON-LINE TO LP-TEXT                                    
166600        WRITE LINEPR AFTER ADVANCING 1                                    
166700        ADD 1 TO LNCT.                                                    
166800*    TIME REASON LINE.                                                    
166900     IF WS-TOP-BRK-TIME (X3) NOT = SPACES                                 
167000        PERFORM PAGE-BREAK-CHECK-PARA THRU                                
167100            END-PAGE-BREAK-CHECK-PARA                                     
167200        MOVE WS-TOP-BRK-TIME (X3) TO RSN-TEXT                             
167300        MOVE WS-REASON-LINE TO LP-TEXT                                    
167400        WRITE LINEPR AFTER ADVANCING 1                                    
167500        ADD 1 TO LNCT.                                                    
167600*    SLOTS REASON LINE -- ONLY PRINTS WHEN SCORE-SLOTS-PARA               
167700*    ACTUALLY MOVED THE SCORE (SEE THAT PARAGRAPH).                       
167800     IF WS-TOP-BRK-SLOTS (X3) NOT = SPACES                                
167900        PERFORM PAGE-BREAK-CHECK-PARA THRU                                
168000            END-PAGE-BREAK-CHECK-PARA                                     
168100        MOVE WS-TOP-BRK-SLOTS (X3) TO RSN-TEXT                            
168200        MOVE WS-REASON-LINE TO LP-TEXT                                    
168300        WRITE LINEPR AFTER ADVANCING 1                                    
168400        ADD 1 TO LNCT.                                                    
168500*    LATE-EVENING REASON LINE -- ONLY SET WHEN THE SHIFT                  
168600*    STARTS AT 9 PM OR LATER (SEE SCORE-LATE-PARA, CO-201).               
168700     IF WS-TOP-BRK-LATE (X3) NOT = SPACES                                 
168800        PERFORM PAGE-BREAK-CHECK-PARA THRU                                
168900            END-PAGE-BREAK-CHECK-PARA                                     
169000        MOVE WS-TOP-BRK-LATE (X3) TO RSN-TEXT                             
169100        MOVE WS-REASON-LINE TO LP-TEXT                                    
169200        WRITE LINEPR AFTER ADVANCING 1                                    
169300        ADD 1 TO LNCT.                                                    
169400 END-WRITE-ONE-MATCH-PARA. EXIT.                                          
169500*    THE FOUR-CHARACTER BADGE PRINTED AHEAD OF THE SCORE --               
169600*    HOT FOR A 90 OR BETTER, GOOD FOR 75-89, STAR FOR                     
169700*    ANYTHING LOWER SO EVERY MATCH STILL GETS SOME BADGE.                 
169800 SET-BADGE-PARA.                                                          
169900     IF WS-TOP-SCORE (X3) >= 90                                           
170000        MOVE "HOT " TO WS-BADGE                                           
170100     ELSE                                                                 
170200     IF WS-TOP-SCORE (X3) >= 75                                           
170300        MOVE "GOOD" TO WS-BADGE                                           
170400     ELSE                                                                 
170500        MOVE "STAR" TO WS-BADGE                                           
170600     END-IF                                                               
170700     END-IF.                                                              
170800 END-SET-BADGE-PARA. EXIT.                                                
170900*    END-OF-RUN CONTROL TOTALS -- OPERATIONS CHECKS THESE                 
171000*    FIVE COUNTS EACH MORNING AGAINST THE EXTRACT ROW COUNTS              
171100*    BEFORE THE REPORT IS CONSIDERED BALANCED FOR THE NIGHT.              
171200 WRITE-CONTROL-TOTALS.                                                    
171300     PERFORM PAGE-BREAK-CHECK-PARA THRU END-PAGE-BREAK-CHECK-PARA.        
171400     MOVE WS-SEP-LINE TO LP-TEXT.                                         
171500     WRITE LINEPR AFTER ADVANCING 1.                                      
171600     ADD 1 TO LNCT.                                                       
171700*    HOW MANY MEMBER RECORDS CAME OFF THE SUBSCRIBER FILE,                
171800*    GOOD OR BAD, SHOULD TIE BACK TO THE EXTRACT ROW COUNT.               
171900     MOVE "SUBSCRIBERS READ . . . . . . ." TO TOT-LABEL.                  
172000     MOVE WS-SUB-READ TO TOT-VALUE.                                       
172100     MOVE WS-TOTALS-LINE TO LP-TEXT.                                      
172200     WRITE LINEPR AFTER ADVANCING 1.                                      
172300     ADD 1 TO LNCT.                                                       
172400*    HOW MANY MEMBERS ACTUALLY GOT A MATCH REPORT PRINTED.                
172500     MOVE "REPORTS PRODUCED . . . . . . ." TO TOT-LABEL.                  
172600     MOVE WS-RPT-PROD TO TOT-VALUE.                                       
172700     MOVE WS-TOTALS-LINE TO LP-TEXT.                                      
172800     WRITE LINEPR AFTER ADVANCING 1.                                      
172900     ADD 1 TO LNCT.                                                       
173000*    MEMBERS SKIPPED FOR A BAD EMAIL/NUMBER OR NO SHIFTS ON               
173100*    FILE.  READ SHOULD EQUAL PRODUCED PLUS SKIPPED.                      
173200     MOVE "SUBSCRIBERS SKIPPED. . . . . ." TO TOT-LABEL.                  
173300     MOVE WS-SUB-SKIP TO TOT-VALUE.                                       
173400     MOVE WS-TOTALS-LINE TO LP-TEXT.                                      
173500     WRITE LINEPR AFTER ADVANCING 1.                                      
173600     ADD 1 TO LNCT.                                                       
173700*    OPEN SHIFTS LOADED FROM THE PORTAL EXTRACT FOR TONIGHT.              
173800     MOVE "SHIFTS LOADED. . . . . . . . ." TO TOT-LABEL.                  
173900     MOVE WS-SHF-LOAD-CT TO TOT-VALUE.                                    
174000     MOVE WS-TOTALS-LINE TO LP-TEXT.                                      
174100     WRITE LINEPR AFTER ADVANCING 1.                                      
174200     ADD 1 TO LNCT.                                                       
174300*    TOTAL MATCH LINES WRITTEN ACROSS ALL MEMBERS -- UP TO                
174400*    FIVE PER MEMBER, FEWER WHEN THE TOP-5 LIST CAME UP SHORT.            
174500     MOVE "MATCH LINES WRITTEN . . . . ." TO TOT-LABEL.                   
174600     MOVE WS-MATCH-WRITE-CT TO TOT-VALUE.                                 
174700     MOVE WS-TOTALS-LINE TO LP-TEXT.                                      
174800     WRITE LINEPR AFTER ADVANCING 1.                                      
174900     ADD 1 TO LNCT.                                                       
175000 END-WRITE-CONTROL-TOTALS. EXIT.                                          
175100*****************************************************************         
175200*    OPERATIONS NOTES -- READ BEFORE CALLING THE ON-CALL                  
175300*    PROGRAMMER ABOUT A BALANCING QUESTION.                               
175400*                                                                         
175500*    THIS JOB RUNS UNATTENDED EVERY NIGHT AFTER THE PORTAL'S              
175600*    OWN EXTRACT JOB DROPS THE SHFIN AND MBRIN FILES.  IF                 
175700*    EITHER FILE IS MISSING OR EMPTY, SHFMATCH-NEW STILL RUNS             
175800*    CLEAN -- A MISSING SHFIN JUST MEANS EVERY MEMBER GETS THE            
175900*    "NO SHIFTS ON FILE" FOOTER LINE, AND A MISSING MBRIN                 
176000*    MEANS THE CONTROL TOTALS PRINT ALL ZEROS.  NEITHER CASE              
176100*    IS TREATED AS AN ERROR BY THIS PROGRAM.                              
176200*                                                                         
176300*    THE FIVE CONTROL TOTALS ON THE LAST PAGE SHOULD RECONCILE            
176400*    AS FOLLOWS EVERY MORNING:                                            
176500*        SUBSCRIBERS READ = REPORTS PRODUCED + SUBSCRIBERS                
176600*        SKIPPED.  IF THAT DOESN'T TIE OUT, SOMETHING IN                  
176700*        READ-MBR OR WRITE-MBR-REPORT CHANGED WITHOUT THE                 
176800*        SKIP OR PRODUCED COUNTER BEING KEPT IN STEP.                     
176900*                                                                         
177000*    A RERUN OF LAST NIGHT'S BATCH IS DONE BY SETTING UPSI-0              
177100*    ON ON THE RUN CARD BEFORE RESUBMITTING -- THE REPORT                 
177200*    HEADING DOES NOT CHANGE, ONLY A DISPLAY LINE ON THE JOB              
177300*    LOG NOTES THAT IT WAS A RERUN.                                       
177400*****************************************************************         
177500*    GLOSSARY OF ABBREVIATIONS USED IN THIS PROGRAM'S DATA                
177600*    NAMES AND COMMENTS, FOR ANYONE WHO PICKS THIS PROGRAM UP             
177700*    COLD:                                                                
177800*        SHF     SHIFT (THE OPEN-SHIFT EXTRACT AND ITS TABLE)             
177900*        MBR     MEMBER (THE SUBSCRIBER FILE AND ITS RECORD)              
178000*        CAND    CANDIDATE (A SHIFT SCORED FOR ONE MEMBER,                
178100*                BEFORE THE TOP-5 CUT)                                    
178200*        TOP     A CANDIDATE THAT SURVIVED INTO THE TOP-5 LIST            
178300*        BRK     BREAKOUT (THE REASON TEXT EXPLAINING ONE                 
178400*                SCORE FACTOR ON THE PRINTED REPORT)                      
178500*        DTL     DETAIL (ONE PRINT LINE FOR ONE RANKED MATCH)             
178600*        FTR     FOOTER (A ONE-LINE MESSAGE UNDER A MEMBER'S              
178700*                BLOCK -- NO SHIFTS, SHORT LIST, ETC.)                    
178800*        HDR     HEADER                                                   
178900*        RSN     REASON (TEXT OF ONE SCORE-BREAKOUT LINE)                 
179000*        TOT     TOTAL (ONE LINE OF THE END-OF-RUN COUNTERS)              
179100*        PFX     PREFIX (THE THREE-LETTER DAY ABBREVIATION                
179200*                TABLE USED WHEN A SHIFT CARRIES "MON" INSTEAD            
179300*                OF "MONDAY")                                             
179400*        UC      UPPER CASE (A SCRATCH COPY OF A FIELD FOLDED             
179500*                TO ALL CAPS FOR A CASE-BLIND COMPARE)                    
179600*        YMD     YEAR-MONTH-DAY (THE PACKED FORM OF THE RUN               
179700*                DATE PULLED FROM THE SYSTEM CLOCK)                       
179800*****************************************************************         
179900*    HISTORICAL NOTE ON THE SCORING FORMULA.  THE FIRST                   
180000*    VERSION OF THIS PROGRAM, WRITTEN FOR THE 1994 SPRING                 
180100*    SIGN-UP SEASON, SCORED ON COMMITTEE MATCH ALONE -- A                 
180200*    SHIFT WAS EITHER ON A MEMBER'S COMMITTEE LIST OR IT                  
180300*    WASN'T, FULL STOP.  THE DAY, TIME, SLOTS, AND LATE-SHIFT             
180400*    FACTORS WERE ADDED OVER SEVERAL SEASONS AS THE VOLUNTEER             
180500*    COORDINATOR KEPT FIELDING THE SAME COMPLAINTS -- A                   
180600*    MEMBER'S TOP MATCH BEING ON THEIR FAVORITE COMMITTEE BUT             
180700*    AT AN HOUR THEY COULD NEVER WORK, OR IN A SLOT THAT WAS              
180800*    ALREADY NEARLY FULL AND LIKELY TO CLOSE BEFORE THEY COULD            
180900*    SIGN UP.  THE FIVE-FACTOR FORMULA IN SCORE-SHIFT-PARA                
181000*    TODAY IS THE RESULT OF THAT SLOW ACCRETION, NOT A DESIGN             
181100*    DONE ALL AT ONCE -- WHICH IS WHY THE PERCENTAGES DON'T               
181200*    ADD UP TO ANY PARTICULAR ROUND NUMBER AND WHY THEY LIVE              
181300*    AS FIVE SEPARATE PARAGRAPHS INSTEAD OF ONE COMPUTE                   
181400*    STATEMENT.                                                           
181500*****************************************************************         
181600*    A NOTE ON WHAT THIS PROGRAM DELIBERATELY DOES NOT DO, FOR            
181700*    ANYONE TEMPTED TO ADD IT DURING A MAINTENANCE FIX:                   
181800*        IT DOES NOT WRITE BACK TO THE SHIFT-SIGNUP SYSTEM.               
181900*        THIS IS A READ-ONLY MATCHING AND REPORTING JOB --                
182000*        NOTHING HERE RESERVES A SLOT OR CHANGES SLOTS-                   
182100*        AVAILABLE ON THE PORTAL SIDE.  A MEMBER STILL HAS TO             
182200*        SIGN UP THROUGH THE PORTAL ITSELF.                               
182300*        IT DOES NOT SEND THE EMAIL.  THE PRINTED REPORT IS               
182400*        HANDED OFF TO A SEPARATE MAILING STEP DOWNSTREAM OF              
182500*        THIS JOB IN THE NIGHTLY SCHEDULE.                                
182600*        IT DOES NOT PERSIST SCORES OR MATCH HISTORY FROM ONE             
182700*        NIGHT TO THE NEXT.  EVERY RUN STARTS COLD AND RE-                
182800*        SCORES EVERY MEMBER AGAINST THAT NIGHT'S OPEN SHIFTS.            
182900*****************************************************************         
183000*    TICKET CROSS-REFERENCE, FOR TYING A CHANGE-LOG ENTRY                 
183100*    BACK TO THE COORDINATOR'S OWN COMPLAINT FILE:                        
183200*        CO-118   ORIGINAL 1994 SPRING SIGN-UP SEASON REQUEST             
183300*        CO-142   FUZZY COMMITTEE-NAME MATCHING (STAFF WERE               
183400*                 TYPING "PRODUCE" AND "PRODUCE TEAM" BOTH)               
183500*        CO-176   TIME-OF-DAY TIEBREAKER ADDED TO THE SCORE               
183600*        CO-201   SLOTS-REMAINING FACTOR ADDED                            
183700*        CO-233   Y2K DATE-WINDOW REVIEW, NO LOGIC CHANGE                 
183800*        CO-249   NON-NUMERIC SLOTS COLUMN FROM PORTAL RELEASE            
183900*        CO-262   REPORTING MISUNDERSTANDING, COMMENTS ONLY               
184000*    A TICKET NUMBER WITH NO ENTRY HERE WAS EITHER A PORTAL-              
184100*    SIDE FIX (NOT THIS PROGRAM) OR NEVER MADE IT PAST THE                
184200*    COORDINATOR'S OWN REVIEW.                                            
184300*****************************************************************         
184400*    A WORD ON TESTING.  THIS SHOP DOES NOT KEEP AN AUTOMATED             
184500*    TEST DECK FOR SHFMATCH-NEW -- CHANGES ARE PROVED OUT BY              
184600*    RUNNING A COPY OF A RECENT NIGHT'S SHFIN AND MBRIN                   
184700*    THROUGH THE CHANGED PROGRAM IN THE TEST REGION AND DIFF-             
184800*    ING THE PRINTED REPORT AGAINST THE PRODUCTION RUN FROM               
184900*    THE SAME NIGHT, LINE FOR LINE, BEFORE AND AFTER.  ANY                
185000*    DIFFERENCE THAT ISN'T EXPLAINED BY THE CHANGE BEING MADE             
185100*    GETS CHASED DOWN BEFORE THE FIX MOVES TO PRODUCTION.  A              
185200*    MEMBER'S ACTUAL PREFERENCE DATA CHANGES NIGHT TO NIGHT,              
185300*    SO A CLEAN DIFF ONE NIGHT DOES NOT BY ITSELF PROVE A FIX             
185400*    IS RIGHT FOR EVERY CASE -- SEVERAL NIGHTS' WORTH OF RUNS             
185500*    ARE COMPARED BEFORE A SCORING CHANGE IS SIGNED OFF.                  
185600*****************************************************************         
185700*    DATA VALIDATION RULES ENFORCED (OR DELIBERATELY NOT                  
185800*    ENFORCED) BY THIS PROGRAM, FOR WHOEVER IS CHASING A                  
185900*    BALANCING PROBLEM BACK TO ITS SOURCE ROW:                            
186000*        MBR-EMAIL / MBR-NUMBER BLANK  -- SKIPPED, COUNTED IN             
186100*                                         SUBSCRIBERS SKIPPED.            
186200*        SHF-SLOTS-AVAILABLE NON-      -- SHIFT STILL SCORES,             
186300*          NUMERIC                        SLOTS FACTOR PRINTS             
186400*                                          "SLOTS UNKNOWN" AND            
186500*                                          NEITHER ADDS NOR               
186600*                                          SUBTRACTS FROM THE             
186700*                                          SCORE.                         
186800*        SHF-DAY NOT ONE OF THE SEVEN  -- NORMALIZER LEAVES IT            
186900*          RECOGNIZED SPELLINGS/          AS-IS AND THE DAY               
187000*          ABBREVIATIONS                  FACTOR TREATS IT AS             
187100*                                          NOT-PREFERRED.                 
187200*        SHF-COMMITTEE NOT A HOUSE     -- SAME TREATMENT AS AN            
187300*          COMMITTEE NAME AND NOT A       UNRECOGNIZED DAY --             
187400*          RECOGNIZABLE FUZZY MATCH       SCORED AS NOT ON THE            
187500*                                          MEMBER'S LIST.                 
187600*        SHFIN OR MBRIN MISSING/EMPTY  -- NOT TREATED AS AN               
187700*                                          ERROR, SEE THE                 
187800*                                          OPERATIONS NOTES               
187900*                                          ABOVE.                         
188000*    THIS PROGRAM DOES NOT REJECT AN EXTRACT ROW FOR BAD DATA             
188100*    IN ANY FIELD OTHER THAN THE TWO LISTED FIRST -- BAD DATA             
188200*    ELSEWHERE DEGRADES GRACEFULLY INTO A LOWER OR UNCHANGED              
188300*    SCORE RATHER THAN STOPPING THE RUN.                                  
188400*****************************************************************         
188500*    A NOTE ON THE THIRTEEN STANDING COMMITTEES CARRIED IN                
188600*    WS-COMMITTEE-TABLE.  THE LIST ITSELF LIVES IN WORKING                
188700*    STORAGE, NOT IN A LOOKUP FILE, BECAUSE THE BOARD ADDS OR             
188800*    RETIRES A COMMITTEE ONLY ONCE EVERY FEW YEARS AND A                  
188900*    RECOMPILE AT THAT POINT IS CONSIDERED CHEAPER THAN                   
189000*    MAINTAINING A SEPARATE MASTER FILE AND ITS OWN LOAD JOB              
189100*    FOR A TABLE THAT SMALL.  IF THAT CADENCE EVER CHANGES,               
189200*    THIS IS THE FIRST THING TO RECONSIDER.                               
189300*****************************************************************         
189400*    A NOTE ON RUN TIME.  THE SCORING LOOP IS O(SHIFTS TIMES              
189500*    MEMBERS) BY DESIGN -- EVERY OPEN SHIFT IS RE-SCORED FROM             
189600*    SCRATCH AGAINST EVERY MEMBER, WITH NO CACHING OF PARTIAL             
189700*    RESULTS BETWEEN MEMBERS.  AT THE TABLE LIMITS (200 SHIFTS,           
189800*    WHATEVER THE MEMBERSHIP ROLL RUNS) THIS HAS NEVER COME               
189900*    CLOSE TO THREATENING THE OVERNIGHT BATCH WINDOW, SO NO               
190000*    ONE HAS PUT IN THE EFFORT TO SHORT-CIRCUIT IT.  IF THE               
190100*    SHIFT TABLE LIMIT IS EVER RAISED MATERIALLY PAST 200, RUN            
190200*    TIME IS THE FIRST THING TO RECHECK, NOT JUST TABLE SIZE.             
190300*****************************************************************         
190400*    NOTE ON THE BADGE COLUMN.  SET-BADGE-PARA PRINTS ONE OF              
190500*    THREE ONE-WORD LABELS NEXT TO EACH RANK'S SCORE SO A                 
190600*    MEMBER SKIMMING THE REPORT DOESN'T HAVE TO DO MATH ON THE            
190700*    PERCENTAGE TO KNOW HOW GOOD A MATCH IS:                              
190800*        HOT    SCORE 90 OR ABOVE                                         
190900*        GOOD   SCORE 75 THROUGH 89                                       
191000*        STAR   ANYTHING BELOW 75, SO EVERY MATCH STILL                   
191100*               PRINTS SOME BADGE                                         
191200*    THESE THREE BREAKPOINTS ARE A COORDINATOR JUDGMENT CALL,             
191300*    NOT A REGULATORY OR BOARD-MANDATED FIGURE -- THEY HAVE               
191400*    NOT MOVED SINCE THE BADGE COLUMN WAS ADDED AND THERE IS              
191500*    NO OPEN REQUEST TO CHANGE THEM AS OF THIS WRITING.                   
191600*****************************************************************         
191700*    NOTE ON WHY THE FIVE SCORE-BREAKOUT REASON FIELDS ARE                
191800*    60 BYTES EACH RATHER THAN SIZED TO THE LONGEST ACTUAL                
191900*    MESSAGE.  A FEW EARLY DRAFTS OF THIS PROGRAM SIZED THEM              
192000*    TIGHT TO THE LONGEST STRING LITERAL IN THE SOURCE AT THE             
192100*    TIME, AND EVERY TIME A NEW MESSAGE VARIANT CAME ALONG                
192200*    (LONGER COMMITTEE NAME, A THIRD DIGIT ON A RANK NUMBER)              
192300*    THE FIELD HAD TO BE WIDENED AND EVERY 01-LEVEL THAT                  
192400*    REDEFINED OR FOLLOWED IT RECHECKED.  60 BYTES WAS PICKED             
192500*    AS ROOM ENOUGH FOR ANY REASONABLE COMBINATION OF RANK                
192600*    NUMBER, PERCENTAGE, AND THE LONGEST COMMITTEE NAME ON                
192700*    FILE, WITH SLACK LEFT OVER ON PURPOSE.                               
192800*****************************************************************         
192900*    NOTE ON THE 0-TO-120 SCORE RANGE.  A QUICKMATCH SCORE CAN            
193000*    PRINT ABOVE 100 -- A SHIFT THAT IS THE MEMBER'S TOP                  
193100*    COMMITTEE CHOICE, ON A PREFERRED DAY AND TIME, WITH MORE             
193200*    THAN THREE SLOTS OPEN, STARTS AT 100 AND ONLY EVER GAINS             
193300*    FROM THERE (THE COMMITTEE AND SLOTS FACTORS ARE THE ONLY             
193400*    TWO THAT CAN ADD TO THE STARTING SCORE).  CLAMP-SCORE-               
193500*    PARA CEILINGS THE PRINTED FIGURE AT 120 SO THE COLUMN                
193600*    NEVER RUNS WIDER THAN THREE DIGITS, AND FLOORS IT AT 0 SO            
193700*    A SHIFT THAT FAILS EVERY FACTOR AT ONCE DOESN'T PRINT A              
193800*    NEGATIVE NUMBER A MEMBER WOULD HAVE TO ASK ABOUT.  A                 
193900*    SCORE OF EXACTLY 120 ON THE PRINTED REPORT SHOULD BE READ            
194000*    AS "AT LEAST 120 BEFORE THE CEILING," NOT AS A PRECISE               
194100*    FIGURE.                                                              
194200*****************************************************************         
194300*    NOTE ON THE SEVEN-DAY AND THIRTEEN-COMMITTEE TABLES.                 
194400*    BOTH ARE LOADED VALUES IN WORKING STORAGE RATHER THAN                
194500*    READ FROM A CONTROL FILE AT RUN TIME.  A CHANGE TO EITHER            
194600*    LIST -- A FOURTEENTH COMMITTEE, A RENAMED DAY ABBREVIATION           
194700*    -- REQUIRES A SOURCE CHANGE AND A RECOMPILE, NOT JUST A              
194800*    CONTROL-CARD UPDATE.  THIS HAS BEEN AN ACCEPTED TRADE-OFF            
194900*    SINCE THE ORIGINAL 1991 VERSION AND HAS NOT COME UP FOR              
195000*    RECONSIDERATION.                                                     
195100*****************************************************************         
195200*    NOTE ON THE DAY AND COMMITTEE NORMALIZERS TOGETHER.  BOTH            
195300*    FOLLOW THE SAME TWO-STEP SHAPE -- TRY AN EXACT, CASE-                
195400*    FOLDED MATCH FIRST, THEN FALL BACK TO A LOOSER COMPARE               
195500*    (A THREE-LETTER PREFIX FOR THE DAY, A SUBSTRING SLIDE FOR            
195600*    THE COMMITTEE) ONLY WHEN THE EXACT MATCH MISSES.  THIS               
195700*    ORDER MATTERS -- THE LOOSER COMPARE IS DELIBERATELY TRIED            
195800*    SECOND SO A PORTAL ROW THAT ALREADY SPELLS THINGS OUT                
195900*    CORRECTLY NEVER RISKS BEING RE-WRITTEN BY A FUZZY MATCH              
196000*    THAT HAPPENS TO PARTIAL-MATCH SOMETHING ELSE.                        
196100*****************************************************************         
196200*    NOTE ON WHY THE CANDIDATE TABLE IS SIZED TO 200 ENTRIES,             
196300*    THE SAME AS THE SHIFT TABLE, RATHER THAN SOME SMALLER                
196400*    NUMBER.  IN THE WORST CASE A MEMBER HAS NO EXCLUDED                  
196500*    COMMITTEES AT ALL, SO EVERY ONE OF TONIGHT'S OPEN SHIFTS             
196600*    BECOMES A CANDIDATE FOR THAT MEMBER.  SIZING THE                     
196700*    CANDIDATE TABLE TO ANYTHING LESS THAN THE SHIFT TABLE                
196800*    WOULD RISK AN OVERFLOW ON A MEMBER WITH NO EXCLUSIONS ON             
196900*    A HEAVY SHIFT NIGHT.                                                 
197000*****************************************************************         
197100*    NOTE ON THE MEMBER-LOOP GO TO STYLE IN READ-MBR.  THIS               
197200*    PROGRAM READS ONE MEMBER, DECIDES SKIP-OR-SCORE, AND                 
197300*    LOOPS BACK BY GO TO RATHER THAN A PERFORM ... UNTIL WITH             
197400*    THE READ AT THE TOP -- THAT IS THE SAME READ-PROCESS-LOOP            
197500*    SHAPE THIS SHOP HAS USED IN ITS SEQUENTIAL FILE PROGRAMS             
197600*    SINCE BEFORE THIS PROGRAMMER'S TIME HERE, AND IT WAS KEPT            
197700*    THAT WAY ON PURPOSE RATHER THAN MODERNIZED, SO A                     
197800*    MAINTENANCE PROGRAMMER MOVING BETWEEN JOBS IN THIS SUITE             
197900*    SEES THE SAME SHAPE EVERY TIME.                                      
198000*****************************************************************         
198100*    NOTE ON THE FIVE SCORE FACTORS FIRING INDEPENDENTLY.                 
198200*    NOTHING IN SCORE-SHIFT-PARA SHORT-CIRCUITS -- EVERY ONE              
198300*    OF THE FIVE SUB-SCORE PARAGRAPHS RUNS ON EVERY CANDIDATE             
198400*    REGARDLESS OF WHAT AN EARLIER FACTOR DECIDED, SO A SHIFT             
198500*    CAN PICK UP THE COMMITTEE BONUS, LOSE THE DAY PENALTY,               
198600*    LOSE THE TIME PENALTY, AND STILL PICK UP THE SLOTS BONUS             
198700*    ALL IN THE SAME PASS.  THIS IS DELIBERATE -- A MEMBER                
198800*    READING THE REASON LINES SHOULD SEE THE FULL PICTURE OF              
198900*    WHY A SHIFT LANDED WHERE IT DID, NOT JUST THE FIRST                  
199000*    FACTOR THAT MATTERED.                                                
199100*****************************************************************         
199200*    NOTE ON PAGE BREAKS.  PAGE-BREAK-CHECK-PARA WATCHES LNCT             
199300*    AGAINST A 60-LINE PAGE AND FORCES A NEW HEADING WHEN A               
199400*    MEMBER'S BLOCK WOULD OTHERWISE STRADDLE THE FOLD.  THE               
199500*    CHECK RUNS BEFORE EACH MEMBER'S SUB-HEADER LINE, NEVER               
199600*    IN THE MIDDLE OF ONE MEMBER'S DETAIL/REASON LINES, SO A              
199700*    MEMBER'S FULL TOP-5 BLOCK ALWAYS PRINTS TOGETHER ON ONE              
199800*    PAGE EVEN IF THAT MEANS A SHORT PAGE ABOVE IT.                       
199900*****************************************************************         
200000*    NOTE ON FIRST-WRITE.  THE FLAG EXISTS SO WRITE-RUN-HEADER            
200100*    CAN TELL THE VERY FIRST PAGE OF THE RUN FROM EVERY PAGE              
200200*    AFTER IT -- THE FIRST PAGE STILL ADVANCES TO TOP-OF-FORM             
200300*    THE SAME AS ANY OTHER, BUT NOTHING ELSE ON THE PAGE                  
200400*    DEPENDS ON THE DISTINCTION TODAY.  IT IS CARRIED FORWARD             
200500*    FROM THE ORIGINAL VERSION OF THIS PROGRAM RATHER THAN                
200600*    REMOVED.                                                             
200700*****************************************************************         
200800*    NOTE ON THE DOWNSTREAM MAILING STEP.  THIS PROGRAM'S                 
200900*    OUTPUT IS ONE FLAT PRINT FILE COVERING EVERY MEMBER IN               
201000*    ONE RUN -- IT IS NOT SPLIT ONE FILE PER MEMBER.  THE                 
201100*    STEP THAT TURNS THIS PRINTOUT INTO INDIVIDUAL MORNING                
201200*    EMAILS READS THE SUBSCRIBER SUB-HEADER LINE TO FIND                  
201300*    WHERE ONE MEMBER'S BLOCK ENDS AND THE NEXT BEGINS, SO                
201400*    THE "SUBSCRIBER:" LABEL TEXT AND COLUMN POSITIONS ON                 
201500*    WS-SUB-HDR-LINE ARE A CONTRACT WITH THAT STEP, NOT JUST              
201600*    COSMETIC.                                                            
201700*****************************************************************         
201800*    NOTE ON WHY SCORE-DAY-PARA AND SCORE-TIME-PARA DO NOT                
201900*    SHARE A COMMON SUB-PARAGRAPH EVEN THOUGH THEIR GUARD-                
202000*    CLAUSE SHAPE IS ALMOST IDENTICAL (NO PREFERENCE ON FILE              
202100*    MEANS NO ADJUSTMENT, A MATCH MEANS NO ADJUSTMENT, A MISS             
202200*    MEANS A FLAT PENALTY).  THE TWO CHECK DIFFERENT MEMBER               
202300*    FIELDS AGAINST DIFFERENT SHIFT FIELDS AND CARRY DIFFERENT            
202400*    REASON TEXT AND DIFFERENT PENALTY PERCENTAGES, SO                    
202500*    FACTORING THEM TOGETHER WOULD TRADE A SMALL AMOUNT OF                
202600*    DUPLICATED STRUCTURE FOR A SHARED PARAGRAPH THAT WOULD               
202700*    NEED ITS OWN SET OF SWITCHES TO TELL THE TWO CALLERS                 
202800*    APART -- NOT CONSIDERED A WORTHWHILE TRADE FOR TWO SHORT             
202900*    PARAGRAPHS.                                                          
203000*****************************************************************         
203100*    CLOSING NOTE.  THIS PROGRAM HAS RUN NIGHTLY, UNATTENDED,             
203200*    SINCE ITS ORIGINAL 1991 VERSION, WITH THE MODIFICATION               
203300*    HISTORY ABOVE BEING THE COMPLETE RECORD OF EVERY CHANGE              
203400*    MADE TO IT SINCE.  ANYONE ADDING A NEW ENTRY TO THAT                 
203500*    HISTORY SHOULD ALSO UPDATE WHICHEVER OF THE NOTE BLOCKS              
203600*    ABOVE THE CHANGE TOUCHES, SO THE NOTES DO NOT DRIFT OUT              
203700*    OF STEP WITH WHAT THE CODE ACTUALLY DOES.                            
203800*****************************************************************         
203900*    NOTE ON THE OCCURS 5 TOP-TABLE VERSUS THE OCCURS 200                 
204000*    CANDIDATE TABLE.  FIVE IS NOT A TUNABLE CONSTANT -- IT IS            
204100*    THE BOARD'S STANDING DECISION ON HOW MANY MATCHES GO OUT             
204200*    PER MEMBER PER NIGHT, LAST REVIEWED AND REAFFIRMED                   
204300*    ALONGSIDE THE ORIGINAL SLOTS-FACTOR REQUEST.  RAISING IT             
204400*    WOULD BE A BUSINESS DECISION FOR THE BOARD TO MAKE, NOT A            
204500*    TABLE-SIZE CHANGE A PROGRAMMER SHOULD MAKE UNILATERALLY.             
204600*****************************************************************         
204700*    END OF NOTES.                                                        
204800*    ------------------------------------------------------               
204900*    EVERYTHING BELOW THIS BANNER, IF ANYTHING EVER IS ADDED              
205000*    BELOW IT, SHOULD BE TREATED AS A CONTINUATION OF THE                 
205100*    ABOVE NOTES, NOT AS A SEPARATE ADDENDUM.                             
205200*    ------------------------------------------------------               
205300*    NOTE ON THE WS- PREFIX APPEARING ON NEARLY EVERY DATA                
205400*    NAME IN THIS PROGRAM, INCLUDING ONES THAT ONLY EVER                  
205500*    APPEAR IN ONE PARAGRAPH.  THIS IS THE SAME BLANKET                   
205600*    CONVENTION THE SHOP USES ACROSS ITS BATCH SUITE RATHER               
205700*    THAN A CONVENTION INVENTED FOR THIS PROGRAM -- IT MEANS A            
205800*    DATA NAME'S PREFIX TELLS YOU NOTHING ABOUT ITS SCOPE, ONLY           
205900*    THAT IT IS WORKING STORAGE AND NOT PART OF A RECORD                  
206000*    LAYOUT COPIED IN FROM SHF OR MBR.                                    
206100*    ------------------------------------------------------               
206200*    END OF PROGRAM.                                                      
206300*    THERE IS NO EXECUTABLE CODE BELOW THIS LINE.                         
206400*    THESE ARE THE LAST LINES IN THE SOURCE MEMBER.                       
206500*    DO NOT APPEND FURTHER PARAGRAPHS AFTER THIS BANNER --                
206600*    ADD NEW LOGIC ABOVE END-WRITE-CONTROL-TOTALS INSTEAD, SO             
206700*    THE NOTES SECTION STAYS LAST IN THE LISTING.                         
206800*    ------------------------------------------------------               
